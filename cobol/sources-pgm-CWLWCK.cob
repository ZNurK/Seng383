000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLWCK.
000140 AUTHOR.          MATILDA WEE TL.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    17 JUL 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  VALIDATES A "WISH_CHECKED <id> <status> [<level>]"
000210*               LINE - TOKEN SHAPE, STATUS UPPERCASED AND LIMITED
000220*               TO APPROVED/REJECTED, OPTIONAL LEVEL MUST PARSE.
000230*               THE WISH LOOKUP, THE LEVEL-GATE COMPARISON AND THE
000240*               ACTUAL STATUS UPDATE ALL NEED THE WISH ROW AND
000250*               CHILD'S CURRENT LEVEL, WHICH ONLY CWLCHD HOLDS,
000260*               SO THIS PROGRAM HANDS OFF TO CWLCHD (OPCODE
000270*               "CHECKWISH") FOR ALL OF THAT.
000280*______________________________________________________________
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* CWL001 1994-07-17 MWT  - INITIAL VERSION.                       CWL001  
000320*================================================================
000330 EJECT
000340**********************
000350 ENVIRONMENT DIVISION.
000360**********************
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-AS400.
000390 OBJECT-COMPUTER.  IBM-AS400.
000400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000410*
000420 EJECT
000430***************
000440 DATA DIVISION.
000450***************
000460 WORKING-STORAGE SECTION.
000470*************************
000480 01  FILLER                         PIC X(24) VALUE
000490     "** PROGRAM CWLWCK **".
000500*
000510* ------------------ PROGRAM WORKING STORAGE --------------------*
000520 01  WK-C-CWLMISC-PASS.
000530     COPY CWLMISC.
000540*
000550 01  WK-C-WCK-SCAN-AREA.
000560     05  WK-C-WCK-SCAN-TOKEN            PIC X(121) VALUE SPACES.
000570     05  WK-C-WCK-SCAN-CHARS REDEFINES
000580             WK-C-WCK-SCAN-TOKEN.
000590         10  WK-C-WCK-SCAN-CH           PIC X(01)
000600                                         OCCURS 121 TIMES
000610                                         INDEXED BY IDX-WCK-SCAN.
000620     05  WK-C-WCK-SCAN-DIGITS REDEFINES
000630             WK-C-WCK-SCAN-TOKEN.
000640         10  WK-N-WCK-SCAN-DIGIT        PIC 9(01)
000650                                         OCCURS 121 TIMES
000660                                         INDEXED BY IDX-WCK-DIG.
000670     05  WK-C-WCK-SCAN-NUMERIC-SW       PIC X(01) VALUE "N".
000680         88  WK-C-WCK-SCAN-IS-NUMERIC         VALUE "Y".
000690     05  WK-N-WCK-SCAN-LEN              PIC 9(03) COMP VALUE 0.
000700     05  WK-N-WCK-SCAN-VALUE            PIC S9(09) COMP VALUE 0.
000710*
000720 01  WK-C-WCK-WORK.
000730     05  WK-C-WCK-STATUS-UPPER          PIC X(10) VALUE SPACES.
000740     05  WK-N-WCK-LEVEL                 PIC S9(09) COMP VALUE 0.
000750     05  WK-C-WCK-LEVEL-GIVEN-SW        PIC X(01) VALUE "N".
000760         88  WK-C-WCK-LEVEL-GIVEN             VALUE "Y".
000770     05  FILLER                         PIC X(08).
000780*
000790 77  WK-N-WCK-ROUTED-COUNT              PIC 9(07) COMP VALUE 0.
000800 77  WK-N-WCK-DISCARD-COUNT             PIC 9(07) COMP VALUE 0.
000810*
000820 EJECT
000830********************************************
000840 LINKAGE SECTION.
000850********************************************
000860 01  WK-C-CWLTOK-AREA.
000870     COPY CWLTOKT.
000880*
000890 EJECT
000900********************************************
000910 PROCEDURE DIVISION USING WK-C-CWLTOK-AREA.
000920********************************************
000930 MAIN-MODULE.
000940     PERFORM  A000-CHECK-WISH
000950        THRU  A099-CHECK-WISH-EX.
000960     EXIT PROGRAM.
000970*
000980*---------------------------------------------------------------*
000990 A000-CHECK-WISH.
001000*---------------------------------------------------------------*
001010*        RULE 1 - 3 OR 4 TOKENS ONLY.
001020     IF       WK-N-CWLTOK-COUNT NOT = 3 AND
001030              WK-N-CWLTOK-COUNT NOT = 4
001040              ADD 1 TO WK-N-WCK-DISCARD-COUNT
001050              GO TO A099-CHECK-WISH-EX.
001060*
001070*        RULE 2 - STATUS (TOKEN 2) UPPERCASED.
001080     MOVE     SPACES                      TO WK-C-WCK-STATUS-UPPER.
001090     MOVE     WK-C-CWLTOK-ENTRY(3)        TO WK-C-WCK-STATUS-UPPER.
001100     INSPECT  WK-C-WCK-STATUS-UPPER CONVERTING
001110              "abcdefghijklmnopqrstuvwxyz"
001120           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001130*
001140     MOVE     "N"                         TO
001150              WK-C-WCK-LEVEL-GIVEN-SW.
001160     MOVE     0                           TO WK-N-WCK-LEVEL.
001170*
001180*        RULE 3 - IF A 4TH TOKEN IS PRESENT IT MUST PARSE AS AN
001190*        INTEGER, OR THE WHOLE LINE IS DISCARDED REGARDLESS OF
001200*        STATUS.
001210     IF       WK-N-CWLTOK-COUNT = 4
001220              MOVE WK-C-CWLTOK-ENTRY(4)   TO WK-C-WCK-SCAN-TOKEN
001230              PERFORM A300-VALIDATE-INTEGER-TOKEN
001240                 THRU A399-VALIDATE-INTEGER-TOKEN-EX
001250              IF NOT WK-C-WCK-SCAN-IS-NUMERIC
001260                 ADD 1 TO WK-N-WCK-DISCARD-COUNT
001270                 GO TO A099-CHECK-WISH-EX
001280              END-IF
001290              MOVE WK-N-WCK-SCAN-VALUE    TO WK-N-WCK-LEVEL
001300              IF WK-N-WCK-LEVEL > 0
001310                 MOVE "Y" TO WK-C-WCK-LEVEL-GIVEN-SW
001320              END-IF.
001330*
001340*        RULE 4 - ONLY "APPROVED"/"REJECTED" GO TO THE PARENT -
001350*        ANYTHING ELSE IS A SILENT NO-OP AT THIS LAYER.
001360     IF       WK-C-WCK-STATUS-UPPER NOT = "APPROVED " AND
001370              WK-C-WCK-STATUS-UPPER NOT = "REJECTED "
001380              ADD 1 TO WK-N-WCK-DISCARD-COUNT
001390              GO TO A099-CHECK-WISH-EX.
001400*
001410     MOVE     "CHECKWISH"                 TO WK-C-CWLMISC-OPCODE.
001420     MOVE     WK-C-CWLTOK-ENTRY(2)        TO WK-C-CWLMISC-ARG-TEXT1.
001430     MOVE     WK-C-WCK-STATUS-UPPER       TO WK-C-CWLMISC-ARG-TEXT2.
001440     MOVE     WK-N-WCK-LEVEL              TO WK-N-CWLMISC-ARG-NUM1.
001450     IF       WK-C-WCK-LEVEL-GIVEN
001460              MOVE 1 TO WK-N-CWLMISC-ARG-NUM2
001470     ELSE
001480              MOVE 0 TO WK-N-CWLMISC-ARG-NUM2.
001490     CALL     "CWLCHD" USING WK-C-CWLMISC-PASS.
001500     ADD      1 TO WK-N-WCK-ROUTED-COUNT.
001510*
001520 A099-CHECK-WISH-EX.
001530     EXIT.
001540*---------------------------------------------------------------*
001550 A300-VALIDATE-INTEGER-TOKEN.
001560*---------------------------------------------------------------*
001570     MOVE     "N"                         TO WK-C-WCK-SCAN-NUMERIC-SW.
001580     MOVE     0                           TO WK-N-WCK-SCAN-LEN.
001590     MOVE     0                           TO WK-N-WCK-SCAN-VALUE.
001600*
001610     SET      IDX-WCK-SCAN TO 121.
001620 A310-FIND-LAST-NONBLANK.
001630     IF       IDX-WCK-SCAN = 0
001640              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
001650     IF       WK-C-WCK-SCAN-CH(IDX-WCK-SCAN) = SPACE
001660              SET IDX-WCK-SCAN DOWN BY 1
001670              GO TO A310-FIND-LAST-NONBLANK.
001680     MOVE     IDX-WCK-SCAN                TO WK-N-WCK-SCAN-LEN.
001690*
001700     SET      IDX-WCK-SCAN TO 1.
001710 A320-CHECK-ONE-DIGIT.
001720     IF       IDX-WCK-SCAN > WK-N-WCK-SCAN-LEN
001730              GO TO A330-ALL-DIGITS-OK.
001740     IF       WK-C-WCK-SCAN-CH(IDX-WCK-SCAN) NOT NUMERIC
001750              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
001760     SET      IDX-WCK-DIG TO IDX-WCK-SCAN.
001770     COMPUTE  WK-N-WCK-SCAN-VALUE =
001780              WK-N-WCK-SCAN-VALUE * 10 +
001790              WK-N-WCK-SCAN-DIGIT(IDX-WCK-DIG).
001800     SET      IDX-WCK-SCAN UP BY 1.
001810     GO TO    A320-CHECK-ONE-DIGIT.
001820*
001830 A330-ALL-DIGITS-OK.
001840     MOVE     "Y"                         TO
001850              WK-C-WCK-SCAN-NUMERIC-SW.
001860*
001870 A399-VALIDATE-INTEGER-TOKEN-EX.
001880     EXIT.
001890*
001900******************************************************************
001910*************** END OF PROGRAM SOURCE - CWLWCK ******************
001920******************************************************************
