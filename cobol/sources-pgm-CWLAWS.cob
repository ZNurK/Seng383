000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLAWS.
000140 AUTHOR.          A C NEO.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    24 JAN 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  VALIDATES AN "ADD_WISH ..." LINE ALREADY SPLIT
000210*               INTO TOKENS BY CWLTOK. ON SUCCESS, BUILDS ONE
000220*               WISH ROW AND HANDS IT TO CWLCHD (OPCODE
000230*               "ADDWISH") WHICH STAMPS THE ROW WITH CHILD'S
000240*               CURRENT LEVEL, APPENDS IT AND REWRITES
000250*               Wishes.txt.  ANY VALIDATION FAILURE DROPS THE
000260*               LINE SILENTLY.
000270*______________________________________________________________
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* CWL002 2021-11-03 PKL  - REQ 9901 - SWITCHED TO THE SHARED      CWL002  
000310*                          CWLTOK CLASSIFY FUNCTION INSTEAD OF
000320*                          THIS PROGRAM'S OWN DATE/TIME TEST -
000330*                          SEE CWL006 IN CWLTOK.
000340*----------------------------------------------------------------*
000350* CWL001 1994-01-24 ACN  - INITIAL VERSION.                       CWL001  
000360*================================================================
000370 EJECT
000380**********************
000390 ENVIRONMENT DIVISION.
000400**********************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-AS400.
000430 OBJECT-COMPUTER.  IBM-AS400.
000440 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000450*
000460 EJECT
000470***************
000480 DATA DIVISION.
000490***************
000500 WORKING-STORAGE SECTION.
000510*************************
000520 01  FILLER                         PIC X(24) VALUE
000530     "** PROGRAM CWLAWS **".
000540*
000550* ------------------ PROGRAM WORKING STORAGE --------------------*
000560     COPY CWLWSH.
000570*
000580 01  WK-C-CWLMISC-PASS.
000590     COPY CWLMISC.
000600*
000610 01  WK-C-AWS-WORK.
000620     05  WK-N-AWS-RANGE-LO              PIC 9(02) COMP.
000630     05  WK-N-AWS-RANGE-HI              PIC 9(02) COMP.
000640     05  WK-C-AWS-DISCARD-SW            PIC X(01) VALUE "N".
000650         88  WK-C-AWS-DISCARD                 VALUE "Y".
000660     05  FILLER                         PIC X(09).
000670*
000680 77  WK-N-AWS-ADDED-COUNT               PIC 9(07) COMP VALUE 0.
000690 77  WK-N-AWS-DISCARDED-COUNT           PIC 9(07) COMP VALUE 0.
000700*
000710 EJECT
000720********************************************
000730 LINKAGE SECTION.
000740********************************************
000750 01  WK-C-CWLTOK-AREA.
000760     COPY CWLTOKT.
000770*
000780 EJECT
000790********************************************
000800 PROCEDURE DIVISION USING WK-C-CWLTOK-AREA.
000810********************************************
000820 MAIN-MODULE.
000830     MOVE     "N"                         TO WK-C-AWS-DISCARD-SW.
000840     PERFORM  A000-VALIDATE-ADD-WISH
000850        THRU  A099-VALIDATE-ADD-WISH-EX.
000860     IF       NOT WK-C-AWS-DISCARD
000870              PERFORM B000-ATTACH-NEW-WISH
000880                 THRU B099-ATTACH-NEW-WISH-EX
000890              ADD 1 TO WK-N-AWS-ADDED-COUNT
000900     ELSE
000910              ADD 1 TO WK-N-AWS-DISCARDED-COUNT.
000920     EXIT PROGRAM.
000930*
000940*---------------------------------------------------------------*
000950 A000-VALIDATE-ADD-WISH.
000960*---------------------------------------------------------------*
000970*        RULE 1 - AT LEAST 4 TOKENS (LITERAL, ID, NAME, DESC).
000980     IF       WK-N-CWLTOK-COUNT < 4
000990              MOVE "Y" TO WK-C-AWS-DISCARD-SW
001000              GO TO A099-VALIDATE-ADD-WISH-EX.
001010*
001020*        RULE 2 - WISH-ID / NAME / DESCRIPTION, TRIMMED (THE
001030*        TOKEN SPLITTER ALREADY TRIMMED EACH TOKEN AS IT BUILT
001040*        IT, SO A STRAIGHT MOVE SUFFICES).
001050     MOVE     WK-C-CWLTOK-ENTRY(2)        TO WK-C-CWLWSH-ONE-WISH-ID.
001060     MOVE     WK-C-CWLTOK-ENTRY(3)        TO WK-C-CWLWSH-ONE-NAME.
001070     MOVE     WK-C-CWLTOK-ENTRY(4)        TO WK-C-CWLWSH-ONE-DESC.
001080*
001090*        RULE 3 - CLASSIFY TOKENS 4 .. COUNT (0-BASED), I.E.
001100*        ENTRY(5) .. ENTRY(COUNT) - UNLIKE ADD_TASK THERE IS NO
001110*        TRAILING COIN TOKEN TO EXCLUDE.
001120     MOVE     5                           TO WK-N-AWS-RANGE-LO.
001130     MOVE     WK-N-CWLTOK-COUNT           TO WK-N-AWS-RANGE-HI.
001140     MOVE     "C"                         TO WK-C-CWLTOK-FUNCTION.
001150     MOVE     WK-N-AWS-RANGE-LO           TO WK-N-CWLTOK-RANGE-LO.
001160     MOVE     WK-N-AWS-RANGE-HI           TO WK-N-CWLTOK-RANGE-HI.
001170     CALL     "CWLTOK" USING WK-C-CWLTOK-AREA.
001180*
001190 A099-VALIDATE-ADD-WISH-EX.
001200     EXIT.
001210*---------------------------------------------------------------*
001220 B000-ATTACH-NEW-WISH.
001230*---------------------------------------------------------------*
001240     MOVE     WK-C-CWLTOK-OUT-START-DATE  TO
001250              WK-C-CWLWSH-ONE-START-DATE.
001260     MOVE     WK-C-CWLTOK-OUT-START-TIME  TO
001270              WK-C-CWLWSH-ONE-START-TIME.
001280     MOVE     WK-C-CWLTOK-OUT-END-DATE    TO
001290              WK-C-CWLWSH-ONE-END-DATE.
001300     MOVE     WK-C-CWLTOK-OUT-END-TIME    TO
001310              WK-C-CWLWSH-ONE-END-TIME.
001320     MOVE     "ADDWISH"                   TO WK-C-CWLMISC-OPCODE.
001330     CALL     "CWLCHD" USING WK-C-CWLMISC-PASS
001340                             WK-C-CWLWSH-ONE.
001350*
001360 B099-ATTACH-NEW-WISH-EX.
001370     EXIT.
001380*
001390******************************************************************
001400*************** END OF PROGRAM SOURCE - CWLAWS ******************
001410******************************************************************
