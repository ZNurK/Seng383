000100* CWLTSK.cpybk
000110* TASK RECORD LAYOUT - ONE ENTRY PER CHORE ASSIGNED TO THE
000120* CHILD.  THE TABLE BELOW IS THE IN-MEMORY IMAGE OF EVERY
000130* "ADD_TASK ..." LINE IN Tasks.txt, IN FILE ORDER (OLDEST
000140* FIRST).  IS-COMPLETED / STATUS / RATING ARE NOT PERSISTED -
000150* THEY ARE CARRIED HERE ONLY SO CWLCHD CAN REWRITE THE FIXED
000160* "ADD_TASK" FIELDS BACK OUT UNCHANGED.
000170*
000180* I-O FORMAT: "ADD_TASK" LINE OF Tasks.txt
000190*****************************************************************
000200* AMENDMENT HISTORY:
000210*****************************************************************
000220* TAG    DATE       DEV    DESCRIPTION
000230*------  ---------  -----  -----------------------------------
000240* CWL006 2021-11-03 PKL  - REQ 9901 - widened WK-C-CWLTSK-DESC    CWL006  
000250*                          to 120 bytes, the old 60-byte field
000260*                          was truncating the longer chore
000280*---------------------------------------------------------------*
000290* CWL003 2002-05-14 DCK  - added WK-C-CWLTSK-DATE-VIEW so the     CWL003  
000300*                          checker utility can range-check the
000310*                          END-DATE without re-parsing the
000320*                          token.
000330*---------------------------------------------------------------*
000340* CWL001 1994-03-08 DCK  - INITIAL VERSION.                       CWL001  
000350*****************************************************************
000360 01  WK-C-CWLTSK-TABLE.
000370     05  WK-N-CWLTSK-COUNT              PIC 9(05) COMP VALUE 0.
000380     05  WK-C-CWLTSK-ENTRY
000390                 OCCURS 1 TO 500 TIMES
000400                 DEPENDING ON WK-N-CWLTSK-COUNT
000410                 INDEXED BY IDX-CWLTSK.
000420         10  WK-C-CWLTSK-LITERAL        PIC X(08)
000430                                         VALUE "ADD_TASK".
000440         10  WK-C-CWLTSK-ASSIGNER       PIC X(01).
000450*                                P = PARENT, T = TEACHER
000460         10  WK-N-CWLTSK-TASK-ID        PIC 9(09) COMP.
000470         10  WK-C-CWLTSK-TITLE          PIC X(40).
000480         10  WK-C-CWLTSK-DESC           PIC X(120).
000490         10  WK-C-CWLTSK-START-DATE     PIC X(10).
000500*                                BLANK OR yyyy-MM-dd
000510         10  WK-C-CWLTSK-START-TIME     PIC X(05).
000520*                                BLANK OR HH:mm
000530         10  WK-C-CWLTSK-END-DATE       PIC X(10).
000540         10  WK-C-CWLTSK-DATE-VIEW REDEFINES
000550                 WK-C-CWLTSK-END-DATE.
000560             15  WK-C-CWLTSK-END-YYYY   PIC X(04).
000570             15  FILLER                 PIC X(01).
000580             15  WK-C-CWLTSK-END-MM     PIC X(02).
000590             15  FILLER                 PIC X(01).
000600             15  WK-C-CWLTSK-END-DD     PIC X(02).
000610         10  WK-C-CWLTSK-END-TIME       PIC X(05).
000620         10  WK-N-CWLTSK-COIN           PIC 9(05) COMP.
000630         10  WK-C-CWLTSK-IS-COMPLETED   PIC X(01) VALUE "N".
000640             88  WK-C-CWLTSK-COMPLETE-YES     VALUE "Y".
000650             88  WK-C-CWLTSK-COMPLETE-NO      VALUE "N".
000660         10  WK-C-CWLTSK-STATUS         PIC X(10)
000670                                         VALUE "Pending".
000680         10  WK-N-CWLTSK-RATING         PIC 9(01) COMP VALUE 0.
000690         10  FILLER                     PIC X(15).
000700*
000710*        SINGLE-ENTRY MIRROR OF THE ABOVE TABLE ROW, USED ON THE
000720*        LINKAGE SECTION WHEN CWLADT HANDS A FRESHLY VALIDATED
000730*        TASK ACROSS TO CWLCHD FOR ATTACHMENT - ONE ROW, NO
000740*        OCCURS, NO DEPENDING ON.
000750 01  WK-C-CWLTSK-ONE.
000760     05  WK-C-CWLTSK-ONE-ASSIGNER       PIC X(01).
000770     05  WK-N-CWLTSK-ONE-TASK-ID        PIC 9(09) COMP.
000780     05  WK-C-CWLTSK-ONE-TITLE          PIC X(40).
000790     05  WK-C-CWLTSK-ONE-DESC           PIC X(120).
000800     05  WK-C-CWLTSK-ONE-START-DATE     PIC X(10).
000810     05  WK-C-CWLTSK-ONE-START-TIME     PIC X(05).
000820     05  WK-C-CWLTSK-ONE-END-DATE       PIC X(10).
000830     05  WK-C-CWLTSK-ONE-END-TIME       PIC X(05).
000840     05  WK-N-CWLTSK-ONE-COIN           PIC 9(05) COMP.
000850     05  FILLER                         PIC X(10).
