000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLMAIN.
000140 AUTHOR.          D C KOH.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    08 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  BATCH DRIVER FOR THE CHORE AND WISH LEDGER
000210*               (CWL).  LOADS Tasks.txt THEN Wishes.txt, ONE
000220*               LINE AT A TIME, IN FILE ORDER, REBUILDING THE
000230*               CHILD'S TASK AND WISH TABLES HELD IN CWLCHD.
000240*               EVERY LINE IS HANDED TO CWLOPS, WHICH DECIDES
000250*               WHAT KIND OF COMMAND IT IS.
000260*______________________________________________________________
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290* CWL010 2024-09-12 PKL  - REQ 10340 - STOPPED PASSING THE CHILD  CWL010  
000300*                          COMMON AREA DOWN TO CWLOPS ON EVERY
000310*                          LINE; CWLCHD HANGS ONTO IT FOR THE
000320*                          WHOLE RUN NOW, SEE THE ONE-TIME "INIT"
000330*                          CALL IN A000.
000340*----------------------------------------------------------------*
000350* CWL009 2024-02-19 RJM  - REQ 8842 - BLANK LINES IN EITHER       CWL009  
000360*                          FILE WERE BEING HANDED TO CWLOPS AND
000370*                          SILENTLY DISCARDED THERE; SKIP THEM
000380*                          HERE INSTEAD SO THE CALL COUNT IN
000390*                          THE RUN LOG MEANS SOMETHING.
000400*----------------------------------------------------------------*
000410* CWL006 2016-09-30 TLH  - REQ 7743 - RAISED WK-C-INPUT-LINE      CWL006  
000420*                          FROM 132 TO 242 BYTES TO MATCH THE
000430*                          WIDENED WISH DESCRIPTION FIELD.
000440*----------------------------------------------------------------*
000450* CWL003 1999-11-02 DCK  - Y2K FOLLOW-UP - WK-C-RUN-CEN ADDED SO  CWL003  
000460*                          THE RUN DATE DISPLAYED ON THE JOB
000470*                          LOG DOES NOT ROLL OVER TO "00" IN
000480*                          2000.
000490*----------------------------------------------------------------*
000500* CWL001 1994-03-08 DCK  - INITIAL VERSION.                       CWL001  
000510*================================================================
000520 EJECT
000530**********************
000540 ENVIRONMENT DIVISION.
000550**********************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER.  IBM-AS400.
000580 OBJECT-COMPUTER.  IBM-AS400.
000590 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000600                   UPSI-0 IS UPSI-SWITCH-0
000610                     ON  STATUS IS U0-ON
000620                     OFF STATUS IS U0-OFF
000630                   UPSI-1 IS UPSI-SWITCH-1
000640                     ON  STATUS IS U0-ON
000650                     OFF STATUS IS U0-OFF.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT TASKFILE ASSIGN TO TASKFILE
000700            ORGANIZATION    IS LINE SEQUENTIAL
000710            FILE STATUS     IS WK-C-FILE-STATUS.
000720*
000730     SELECT WISHFILE ASSIGN TO WISHFILE
000740            ORGANIZATION    IS LINE SEQUENTIAL
000750            FILE STATUS     IS WK-C-FILE-STATUS.
000760*
000770 EJECT
000780***************
000790 DATA DIVISION.
000800***************
000810 FILE SECTION.
000820**************
000830 FD  TASKFILE
000840     LABEL RECORDS ARE OMITTED.
000850 01  TASKFILE-RECORD.
000860     05  TASKFILE-TEXT              PIC X(242).
000870     05  FILLER                     PIC X(08).
000880*
000890 FD  WISHFILE
000900     LABEL RECORDS ARE OMITTED.
000910 01  WISHFILE-RECORD.
000920     05  WISHFILE-TEXT              PIC X(242).
000930     05  FILLER                     PIC X(08).
000940*
000950*************************
000960 WORKING-STORAGE SECTION.
000970*************************
000980 01  FILLER                         PIC X(24) VALUE
000990     "** PROGRAM CWLMAIN **".
001000*
001010* ------------------ PROGRAM WORKING STORAGE --------------------*
001020 01  WK-C-COMMON.
001030     COPY CWLCOM.
001040*
001050     COPY CWLMISC.
001060*
001070 01  WK-C-MAIN-WORK.
001080     05  WK-C-RUN-DATE                  PIC X(08).
001090     05  WK-C-RUN-DATE-YMD REDEFINES
001100             WK-C-RUN-DATE.
001110         10  WK-C-RUN-CEN               PIC X(02).
001120         10  WK-C-RUN-YY                PIC X(02).
001130         10  WK-C-RUN-MM                PIC X(02).
001140         10  WK-C-RUN-DD                PIC X(02).
001150     05  WK-C-INPUT-LINE                PIC X(242).
001160     05  WK-C-INPUT-LINE-CHARS REDEFINES
001170             WK-C-INPUT-LINE.
001180         10  WK-C-INPUT-CHAR            PIC X(01)
001190                                         OCCURS 242 TIMES
001200                                         INDEXED BY IDX-MAIN-CH.
001210     05  FILLER                         PIC X(10).
001220*
001230 77  WK-C-TASKFILE-EOF-SW               PIC X(01) VALUE "N".
001240     88  WK-C-TASKFILE-EOF                    VALUE "Y".
001250 77  WK-C-WISHFILE-EOF-SW               PIC X(01) VALUE "N".
001260     88  WK-C-WISHFILE-EOF                    VALUE "Y".
001270 77  WK-N-TASK-LINES-READ               PIC 9(07) COMP VALUE 0.
001280 77  WK-N-WISH-LINES-READ               PIC 9(07) COMP VALUE 0.
001290*
001300 EJECT
001310********************************************
001320 PROCEDURE DIVISION.
001330********************************************
001340 MAIN-MODULE.
001350     PERFORM A000-INITIALIZE-CHILD
001360        THRU A099-INITIALIZE-CHILD-EX.
001370     PERFORM B010-LOAD-TASKS-FILE
001380        THRU B019-LOAD-TASKS-FILE-EX.
001390     PERFORM B020-LOAD-WISHES-FILE
001400        THRU B029-LOAD-WISHES-FILE-EX.
001410     PERFORM Z000-END-PROGRAM-ROUTINE
001420        THRU Z099-END-PROGRAM-ROUTINE-EX.
001430     GOBACK.
001440*
001450*---------------------------------------------------------------*
001460 A000-INITIALIZE-CHILD.
001470*---------------------------------------------------------------*
001480     ACCEPT   WK-C-RUN-DATE              FROM DATE.
001490     MOVE     1123                       TO WK-N-CHILD-ID.
001500     MOVE     "CHILD"                    TO WK-C-CHILD-NAME.
001510     MOVE     0                          TO WK-N-CHILD-COINS.
001520     MOVE     1                          TO WK-N-CHILD-LEVEL.
001530     MOVE     123                        TO WK-N-TEACHER-ID.
001540     MOVE     1213                       TO WK-N-PARENT-ID.
001550*
001560*        CWLCHD IS THE ONLY PROGRAM THAT KEEPS THE CHILD RECORD
001570*        ALIVE FOR THE REST OF THE RUN (ITS WORKING-STORAGE IS
001580*        NOT AN INITIAL PROGRAM, SO IT STAYS PUT BETWEEN CALLS).
001590*        HAND IT THE STARTING VALUES ONCE HERE, THEN LEAVE IT
001600*        ALONE - CWLOPS AND THE VALIDATORS ASK CWLCHD FOR WHAT
001610*        THEY NEED FROM NOW ON, THEY DO NOT CARRY THIS AREA.
001620     MOVE     "INIT"                     TO WK-C-CWLMISC-OPCODE.
001630     CALL     "CWLCHD" USING WK-C-CWLMISC
001640                             WK-C-COMMON.
001650*
001660 A099-INITIALIZE-CHILD-EX.
001670     EXIT.
001680*---------------------------------------------------------------*
001690 B010-LOAD-TASKS-FILE.
001700*---------------------------------------------------------------*
001710     OPEN     INPUT TASKFILE.
001720     IF       WK-C-FILE-NOT-FOUND
001730              GO TO B019-LOAD-TASKS-FILE-EX.
001740     IF       NOT WK-C-SUCCESSFUL
001750              DISPLAY "CWLMAIN - OPEN FILE ERROR - TASKFILE"
001760              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001770              GO TO Y900-ABNORMAL-TERMINATION.
001780*
001790     PERFORM  B011-READ-ONE-TASK-LINE
001800        UNTIL WK-C-TASKFILE-EOF.
001810*
001820     CLOSE    TASKFILE.
001830     GO TO    B019-LOAD-TASKS-FILE-EX.
001840*
001850 B011-READ-ONE-TASK-LINE.
001860     READ     TASKFILE INTO WK-C-INPUT-LINE
001870              AT END
001880                 SET WK-C-TASKFILE-EOF TO TRUE
001890                 GO TO B019-LOAD-TASKS-FILE-EX2.
001900     ADD      1 TO WK-N-TASK-LINES-READ.
001910     IF       WK-C-INPUT-LINE NOT = SPACES
001920              CALL "CWLOPS" USING WK-C-INPUT-LINE.
001930 B019-LOAD-TASKS-FILE-EX2.
001940     CONTINUE.
001950*
001960 B019-LOAD-TASKS-FILE-EX.
001970     EXIT.
001980*---------------------------------------------------------------*
001990 B020-LOAD-WISHES-FILE.
002000*---------------------------------------------------------------*
002010     OPEN     INPUT WISHFILE.
002020     IF       WK-C-FILE-NOT-FOUND
002030              GO TO B029-LOAD-WISHES-FILE-EX.
002040     IF       NOT WK-C-SUCCESSFUL
002050              DISPLAY "CWLMAIN - OPEN FILE ERROR - WISHFILE"
002060              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002070              GO TO Y900-ABNORMAL-TERMINATION.
002080*
002090     PERFORM  B021-READ-ONE-WISH-LINE
002100        UNTIL WK-C-WISHFILE-EOF.
002110*
002120     CLOSE    WISHFILE.
002130     GO TO    B029-LOAD-WISHES-FILE-EX.
002140*
002150 B021-READ-ONE-WISH-LINE.
002160     READ     WISHFILE INTO WK-C-INPUT-LINE
002170              AT END
002180                 SET WK-C-WISHFILE-EOF TO TRUE
002190                 GO TO B029-LOAD-WISHES-FILE-EX2.
002200     ADD      1 TO WK-N-WISH-LINES-READ.
002210     IF       WK-C-INPUT-LINE NOT = SPACES
002220              CALL "CWLOPS" USING WK-C-INPUT-LINE.
002230 B029-LOAD-WISHES-FILE-EX2.
002240     CONTINUE.
002250*
002260 B029-LOAD-WISHES-FILE-EX.
002270     EXIT.
002280*---------------------------------------------------------------*
002290*                   PROGRAM SUBROUTINE                          *
002300*---------------------------------------------------------------*
002310 Y900-ABNORMAL-TERMINATION.
002320     PERFORM  Z000-END-PROGRAM-ROUTINE
002330        THRU  Z099-END-PROGRAM-ROUTINE-EX.
002340     GOBACK.
002350*
002360 Z000-END-PROGRAM-ROUTINE.
002370     DISPLAY  "CWLMAIN - TASK LINES READ  " WK-N-TASK-LINES-READ.
002380     DISPLAY  "CWLMAIN - WISH LINES READ  " WK-N-WISH-LINES-READ.
002390*
002400 Z099-END-PROGRAM-ROUTINE-EX.
002410     EXIT.
002420*
002430******************************************************************
002440*************** END OF PROGRAM SOURCE - CWLMAIN *****************
002450******************************************************************
