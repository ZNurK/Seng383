000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLTOK.
000140 AUTHOR.          D C KOH.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    08 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  TWO-IN-ONE UTILITY, SELECTED BY
000210*               WK-C-CWLTOK-FUNCTION -
000220*               "S" SPLITS ONE INPUT LINE INTO BLANK-DELIMITED
000230*               TOKENS, HONOURING DOUBLE QUOTES, FOR CWLOPS;
000240*               "C" CLASSIFIES A RANGE OF ALREADY-SPLIT TOKENS
000250*               AS DATE/TIME FOR CWLADT AND CWLAWS.  KEPT AS ONE
000260*               PROGRAM BECAUSE THE TWO JOBS SHARE THE TOKEN
000270*               TABLE AND NEITHER IS BIG ENOUGH TO STAND ALONE.
000280*______________________________________________________________
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* CWL006 2021-11-03 PKL  - REQ 9901 - ADDED THE "C" FUNCTION -    CWL006  
000320*                          CLASSIFY WAS ORIGINALLY HAND CODED
000330*                          INSIDE CWLADT AND CWLAWS SEPARATELY;
000340*                          THE TWO COPIES HAD DRIFTED (ADT'S
000350*                          MINUTE CHECK ALLOWED "60"). MOVED HERE
000360*                          SO THERE IS ONE RULE.
000370*----------------------------------------------------------------*
000380* CWL005 2016-09-30 TLH  - REQ 7743 - WIDENED WK-C-CWLTOK-LINE TO CWL005  
000390*                          242 BYTES.
000400*----------------------------------------------------------------*
000410* CWL001 1994-03-08 DCK  - INITIAL VERSION - SPLIT ONLY.          CWL001  
000420*================================================================
000430 EJECT
000440**********************
000450 ENVIRONMENT DIVISION.
000460**********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-AS400.
000490 OBJECT-COMPUTER.  IBM-AS400.
000500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000510                   CLASS DIGIT-CLASS IS "0" THRU "9".
000520*
000530 EJECT
000540***************
000550 DATA DIVISION.
000560***************
000570 WORKING-STORAGE SECTION.
000580*************************
000590 01  FILLER                         PIC X(24) VALUE
000600     "** PROGRAM CWLTOK **".
000610*
000620* ------------------ PROGRAM WORKING STORAGE --------------------*
000630 01  WK-C-TOK-COMMON.
000640     COPY CWLCOM.
000650*
000660 01  WK-C-TOK-WORK.
000670     05  WK-N-TOK-COL                  PIC 9(03) COMP VALUE 0.
000680     05  WK-C-TOK-BUFFER                PIC X(121) VALUE SPACES.
000690     05  WK-C-TOK-BUFFER-CHARS REDEFINES
000700             WK-C-TOK-BUFFER.
000710         10  WK-C-TOK-BUFFER-CH         PIC X(01)
000720                                         OCCURS 121 TIMES
000730                                         INDEXED BY IDX-TOK-BUF.
000740     05  WK-C-TOK-ONE-CHAR              PIC X(01).
000750     05  FILLER                         PIC X(09).
000760*
000770*        CLASSIFY WORK - TEMPORARY DATE/TIME-PIECE VIEW OF THE
000780*        TOKEN CURRENTLY UNDER TEST.
000790 01  WK-C-TOK-PIECE                     PIC X(10) VALUE SPACES.
000800 01  WK-C-TOK-PIECE-DATE REDEFINES WK-C-TOK-PIECE.
000810     05  WK-C-TOK-PC-YYYY                PIC X(04).
000820     05  FILLER                          PIC X(01).
000830     05  WK-C-TOK-PC-MM                  PIC X(02).
000840     05  FILLER                          PIC X(01).
000850     05  WK-C-TOK-PC-DD                  PIC X(02).
000860 01  WK-C-TOK-PIECE-TIME REDEFINES WK-C-TOK-PIECE.
000870     05  WK-C-TOK-PC-HH                  PIC X(02).
000880     05  FILLER                          PIC X(01).
000890     05  WK-C-TOK-PC-MI                  PIC X(02).
000900     05  FILLER                          PIC X(05).
000910*
000920 01  WK-N-TOK-NUM-YYYY                  PIC 9(04) COMP.
000930 01  WK-N-TOK-NUM-MM                    PIC 9(02) COMP.
000940 01  WK-N-TOK-NUM-DD                    PIC 9(02) COMP.
000950 01  WK-N-TOK-NUM-HH                    PIC 9(02) COMP.
000960 01  WK-N-TOK-NUM-MI                    PIC 9(02) COMP.
000970 01  WK-N-TOK-LEAP-TEST                 PIC 9(04) COMP.
000980*
000990 77  WK-C-TOK-DATE-SEEN-SW              PIC X(01) VALUE "N".
001000     88  WK-C-TOK-DATE-SEEN                    VALUE "Y".
001010 77  WK-C-TOK-STARTD-SEEN-SW            PIC X(01) VALUE "N".
001020     88  WK-C-TOK-START-DATE-SEEN              VALUE "Y".
001030 77  WK-C-TOK-TIME-SEEN-SW              PIC X(01) VALUE "N".
001040     88  WK-C-TOK-TIME-SEEN                    VALUE "Y".
001050 77  WK-C-TOK-STARTT-SEEN-SW            PIC X(01) VALUE "N".
001060     88  WK-C-TOK-START-TIME-SEEN              VALUE "Y".
001070 77  WK-C-TOK-DATE-CAND-SW              PIC X(01) VALUE "N".
001080     88  WK-C-TOK-DATE-CANDIDATE               VALUE "Y".
001090 77  WK-C-TOK-TIME-CAND-SW              PIC X(01) VALUE "N".
001100     88  WK-C-TOK-TIME-CANDIDATE               VALUE "Y".
001110 77  WK-N-TOK-CALLS-SPLIT               PIC 9(07) COMP VALUE 0.
001120 77  WK-N-TOK-CALLS-CLASSIFY            PIC 9(07) COMP VALUE 0.
001130*
001140 EJECT
001150********************************************
001160 LINKAGE SECTION.
001170********************************************
001180 01  WK-C-CWLTOK-PASS.
001190     COPY CWLTOKT.
001200*
001210 EJECT
001220********************************************
001230 PROCEDURE DIVISION USING WK-C-CWLTOK-PASS.
001240********************************************
001250 MAIN-MODULE.
001260     IF       WK-C-CWLTOK-DO-CLASSIFY
001270              PERFORM C000-CLASSIFY-RANGE
001280                 THRU C099-CLASSIFY-RANGE-EX
001290              ADD 1 TO WK-N-TOK-CALLS-CLASSIFY
001300     ELSE
001310              PERFORM A000-SPLIT-LINE-INTO-TOKENS
001320                 THRU A099-SPLIT-LINE-INTO-TOKENS-EX
001330              ADD 1 TO WK-N-TOK-CALLS-SPLIT.
001340     EXIT PROGRAM.
001350*
001360*---------------------------------------------------------------*
001370 A000-SPLIT-LINE-INTO-TOKENS.
001380*---------------------------------------------------------------*
001390     MOVE     0                          TO WK-N-CWLTOK-COUNT.
001400     MOVE     SPACES                      TO WK-C-TOK-BUFFER.
001410     MOVE     0                           TO WK-N-TOK-COL.
001420     SET      WK-C-CWLTOK-IN-QUOTE TO FALSE.
001430     SET      IDX-CWLTOK-CH TO 1.
001440*
001450 A010-SCAN-ONE-CHARACTER.
001460     IF       IDX-CWLTOK-CH > 242
001470              GO TO A080-CLOSE-OUT-LAST-TOKEN.
001480     MOVE     WK-C-CWLTOK-CHAR(IDX-CWLTOK-CH) TO WK-C-TOK-ONE-CHAR.
001490*
001500     IF       WK-C-TOK-ONE-CHAR = QUOTE
001510              IF  WK-C-CWLTOK-IN-QUOTE
001520                  SET WK-C-CWLTOK-IN-QUOTE TO FALSE
001530              ELSE
001540                  SET WK-C-CWLTOK-IN-QUOTE TO TRUE
001550              END-IF
001560              GO TO A070-NEXT-CHARACTER.
001570*
001580     IF       WK-C-TOK-ONE-CHAR = SPACE
001590AND NOT WK-C-CWLTOK-IN-QUOTE
001600              PERFORM A060-CLOSE-OUT-ONE-TOKEN
001610                 THRU A069-CLOSE-OUT-ONE-TOKEN-EX
001620              GO TO A070-NEXT-CHARACTER.
001630*
001640     IF       WK-N-TOK-COL < 121
001650              ADD 1 TO WK-N-TOK-COL
001660              MOVE WK-C-TOK-ONE-CHAR
001670                   TO WK-C-TOK-BUFFER-CH(WK-N-TOK-COL).
001680*
001690 A070-NEXT-CHARACTER.
001700     SET      IDX-CWLTOK-CH UP BY 1.
001710     GO TO    A010-SCAN-ONE-CHARACTER.
001720*
001730 A060-CLOSE-OUT-ONE-TOKEN.
001740     IF       WK-N-TOK-COL = 0
001750              GO TO A069-CLOSE-OUT-ONE-TOKEN-EX.
001760     IF       WK-N-CWLTOK-COUNT < 20
001770              ADD 1 TO WK-N-CWLTOK-COUNT
001780              SET IDX-CWLTOK TO WK-N-CWLTOK-COUNT
001790              MOVE WK-C-TOK-BUFFER
001800                   TO WK-C-CWLTOK-ENTRY(IDX-CWLTOK).
001810     MOVE     SPACES                      TO WK-C-TOK-BUFFER.
001820     MOVE     0                           TO WK-N-TOK-COL.
001830 A069-CLOSE-OUT-ONE-TOKEN-EX.
001840     EXIT.
001850*
001860 A080-CLOSE-OUT-LAST-TOKEN.
001870     PERFORM  A060-CLOSE-OUT-ONE-TOKEN
001880        THRU  A069-CLOSE-OUT-ONE-TOKEN-EX.
001890*
001900 A099-SPLIT-LINE-INTO-TOKENS-EX.
001910     EXIT.
001920*---------------------------------------------------------------*
001930 C000-CLASSIFY-RANGE.
001940*---------------------------------------------------------------*
001950     MOVE     SPACES TO WK-C-CWLTOK-OUT-START-DATE
001960                         WK-C-CWLTOK-OUT-START-TIME
001970                         WK-C-CWLTOK-OUT-END-DATE
001980                         WK-C-CWLTOK-OUT-END-TIME.
001990     MOVE     "N" TO WK-C-TOK-DATE-SEEN-SW.
002000     MOVE     "N" TO WK-C-TOK-TIME-SEEN-SW.
002010     MOVE     "N" TO WK-C-TOK-STARTD-SEEN-SW.
002020     MOVE     "N" TO WK-C-TOK-STARTT-SEEN-SW.
002030     IF       WK-N-CWLTOK-RANGE-LO = 0
002040OR  WK-N-CWLTOK-RANGE-LO > WK-N-CWLTOK-RANGE-HI
002050              GO TO C099-CLASSIFY-RANGE-EX.
002060     SET      IDX-CWLTOK TO WK-N-CWLTOK-RANGE-LO.
002070*
002080 C010-CLASSIFY-ONE-TOKEN.
002090     IF       IDX-CWLTOK > WK-N-CWLTOK-RANGE-HI
002100              GO TO C099-CLASSIFY-RANGE-EX.
002110*
002120     MOVE     WK-C-CWLTOK-ENTRY(IDX-CWLTOK)(1:10) TO WK-C-TOK-PIECE.
002130*
002140     PERFORM  C100-TEST-FOR-DATE THRU C199-TEST-FOR-DATE-EX.
002150     IF       WK-C-TOK-DATE-CANDIDATE
002160              PERFORM C200-ASSIGN-DATE THRU C299-ASSIGN-DATE-EX
002170              GO TO C090-NEXT-TOKEN.
002180*
002190     PERFORM  C300-TEST-FOR-TIME THRU C399-TEST-FOR-TIME-EX.
002200     IF       WK-C-TOK-TIME-CANDIDATE
002210              PERFORM C400-ASSIGN-TIME THRU C499-ASSIGN-TIME-EX.
002220*
002230 C090-NEXT-TOKEN.
002240     SET      IDX-CWLTOK UP BY 1.
002250     GO TO    C010-CLASSIFY-ONE-TOKEN.
002260*
002270 C099-CLASSIFY-RANGE-EX.
002280     EXIT.
002290*---------------------------------------------------------------*
002300 C100-TEST-FOR-DATE.
002310*---------------------------------------------------------------*
002320*        yyyy-MM-dd, EXACT CALENDAR VALIDITY (SEE WK-N-MONTH-DAYS
002330*        IN CWLCOM FOR THE DAYS-PER-MONTH TABLE).
002340     MOVE     "N" TO WK-C-TOK-DATE-CAND-SW.
002350     IF       WK-C-TOK-PC-YYYY NOT NUMERIC
002360OR  WK-C-TOK-PIECE(5:1) NOT = "-"
002370OR  WK-C-TOK-PC-MM     NOT NUMERIC
002380OR  WK-C-TOK-PIECE(8:1) NOT = "-"
002390OR  WK-C-TOK-PC-DD     NOT NUMERIC
002400              GO TO C199-TEST-FOR-DATE-EX.
002410     MOVE     WK-C-TOK-PC-YYYY            TO WK-N-TOK-NUM-YYYY.
002420     MOVE     WK-C-TOK-PC-MM              TO WK-N-TOK-NUM-MM.
002430     MOVE     WK-C-TOK-PC-DD              TO WK-N-TOK-NUM-DD.
002440     IF       WK-N-TOK-NUM-MM < 1 OR WK-N-TOK-NUM-MM > 12
002450              GO TO C199-TEST-FOR-DATE-EX.
002460     IF       WK-N-TOK-NUM-DD < 1
002470              GO TO C199-TEST-FOR-DATE-EX.
002480     MOVE     WK-N-MONTH-DAYS(WK-N-TOK-NUM-MM) TO WK-N-TOK-LEAP-TEST.
002490     IF       WK-N-TOK-NUM-MM = 2
002500AND ((WK-N-TOK-NUM-YYYY / 4 * 4 = WK-N-TOK-NUM-YYYY
002510AND  WK-N-TOK-NUM-YYYY / 100 * 100 NOT = WK-N-TOK-NUM-YYYY)
002520OR  WK-N-TOK-NUM-YYYY / 400 * 400 = WK-N-TOK-NUM-YYYY)
002530              ADD 1 TO WK-N-TOK-LEAP-TEST.
002540     IF       WK-N-TOK-NUM-DD > WK-N-TOK-LEAP-TEST
002550              GO TO C199-TEST-FOR-DATE-EX.
002560     MOVE     "Y" TO WK-C-TOK-DATE-CAND-SW.
002570 C199-TEST-FOR-DATE-EX.
002580     EXIT.
002590*---------------------------------------------------------------*
002600 C200-ASSIGN-DATE.
002610*---------------------------------------------------------------*
002620     IF       NOT WK-C-TOK-DATE-SEEN
002630              MOVE WK-C-TOK-PIECE         TO WK-C-CWLTOK-OUT-END-DATE
002640              MOVE "Y"                    TO WK-C-TOK-DATE-SEEN-SW
002650     ELSE
002660              IF NOT WK-C-TOK-START-DATE-SEEN
002670                 MOVE WK-C-CWLTOK-OUT-END-DATE
002680                      TO WK-C-CWLTOK-OUT-START-DATE
002690                 MOVE WK-C-TOK-PIECE
002700                      TO WK-C-CWLTOK-OUT-END-DATE
002710                 MOVE "Y" TO WK-C-TOK-STARTD-SEEN-SW
002720              END-IF.
002730 C299-ASSIGN-DATE-EX.
002740     EXIT.
002750*---------------------------------------------------------------*
002760 C300-TEST-FOR-TIME.
002770*---------------------------------------------------------------*
002780*        HH:mm, HH IN 00-23, mm IN 00-59.
002790     MOVE     "N" TO WK-C-TOK-TIME-CAND-SW.
002800     IF       WK-C-TOK-PC-HH NOT NUMERIC
002810OR  WK-C-TOK-PIECE(3:1) NOT = ":"
002820OR  WK-C-TOK-PC-MI NOT NUMERIC
002830OR  WK-C-TOK-PIECE(6:5) NOT = SPACES
002840              GO TO C399-TEST-FOR-TIME-EX.
002850     MOVE     WK-C-TOK-PC-HH              TO WK-N-TOK-NUM-HH.
002860     MOVE     WK-C-TOK-PC-MI              TO WK-N-TOK-NUM-MI.
002870     IF       WK-N-TOK-NUM-HH > 23 OR WK-N-TOK-NUM-MI > 59
002880              GO TO C399-TEST-FOR-TIME-EX.
002890     MOVE     "Y" TO WK-C-TOK-TIME-CAND-SW.
002900 C399-TEST-FOR-TIME-EX.
002910     EXIT.
002920*---------------------------------------------------------------*
002930 C400-ASSIGN-TIME.
002940*---------------------------------------------------------------*
002950*        A TIME TOKEN BEFORE ANY DATE TOKEN IS SKIPPED.
002960     IF       NOT WK-C-TOK-DATE-SEEN
002970              GO TO C499-ASSIGN-TIME-EX.
002980     IF       NOT WK-C-TOK-TIME-SEEN
002990              MOVE WK-C-TOK-PIECE(1:5)    TO WK-C-CWLTOK-OUT-END-TIME
003000              MOVE "Y"                    TO WK-C-TOK-TIME-SEEN-SW
003010     ELSE
003020              IF NOT WK-C-TOK-START-TIME-SEEN
003030                 IF WK-C-TOK-START-DATE-SEEN
003040                    MOVE WK-C-CWLTOK-OUT-END-TIME
003050                         TO WK-C-CWLTOK-OUT-START-TIME
003060                    MOVE WK-C-TOK-PIECE(1:5)
003070                         TO WK-C-CWLTOK-OUT-END-TIME
003080                    MOVE "Y" TO WK-C-TOK-STARTT-SEEN-SW
003090                 END-IF
003100              END-IF.
003110 C499-ASSIGN-TIME-EX.
003120     EXIT.
003130*
003140******************************************************************
003150*************** END OF PROGRAM SOURCE - CWLTOK ******************
003160******************************************************************
