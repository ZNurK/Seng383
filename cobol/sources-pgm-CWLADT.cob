000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLADT.
000140 AUTHOR.          MATILDA WEE TL.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    10 JUL 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  VALIDATES AN "ADD_TASK ..." LINE ALREADY SPLIT
000210*               INTO TOKENS BY CWLTOK AND HANDED DOWN BY CWLOPS.
000220*               ON SUCCESS, BUILDS ONE TASK ROW AND HANDS IT TO
000230*               CWLCHD (OPCODE "ADDTASK") FOR ATTACHMENT AND THE
000240*               Tasks.txt REWRITE.  ON ANY VALIDATION FAILURE THE
000250*               WHOLE LINE IS SILENTLY DROPPED - NO ERROR IS
000260*               RAISED, PER THE SOURCE SYSTEM'S OWN BEHAVIOUR.
000270*______________________________________________________________
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* CWL004 2024-02-19 RJM  - REQ 8842 - COIN OF EXACTLY ZERO WAS    CWL004  
000310*                          BEING TREATED AS "FALSY" AND DISCARDED
000320*                          BY AN EARLIER < 1 TEST; CHANGED TO < 0
000330*                          SO A FREE CHORE (COIN 0) IS ACCEPTED.
000340*----------------------------------------------------------------*
000350* CWL002 2002-05-14 DCK  - ADDED WK-C-ADT-DATE-VIEW CLASSIFY CALL CWL002  
000360*                          SO TASKS CAN CARRY A START/END DATE-
000370*                          TIME WINDOW, NOT JUST A DUE DATE.
000380*----------------------------------------------------------------*
000390* CWL001 1994-07-10 MWT  - INITIAL VERSION.                       CWL001  
000400*================================================================
000410 EJECT
000420**********************
000430 ENVIRONMENT DIVISION.
000440**********************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-AS400.
000470 OBJECT-COMPUTER.  IBM-AS400.
000480 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000490*
000500 EJECT
000510***************
000520 DATA DIVISION.
000530***************
000540 WORKING-STORAGE SECTION.
000550*************************
000560 01  FILLER                         PIC X(24) VALUE
000570     "** PROGRAM CWLADT **".
000580*
000590* ------------------ PROGRAM WORKING STORAGE --------------------*
000600     COPY CWLTSK.
000610*
000620 01  WK-C-CWLMISC-PASS.
000630     COPY CWLMISC.
000640*
000650 01  WK-C-ADT-SCAN-AREA.
000660     05  WK-C-ADT-SCAN-TOKEN            PIC X(121) VALUE SPACES.
000670     05  WK-C-ADT-SCAN-CHARS REDEFINES
000680             WK-C-ADT-SCAN-TOKEN.
000690         10  WK-C-ADT-SCAN-CH           PIC X(01)
000700                                         OCCURS 121 TIMES
000710                                         INDEXED BY IDX-ADT-SCAN.
000720     05  WK-C-ADT-SCAN-DIGITS REDEFINES
000730             WK-C-ADT-SCAN-TOKEN.
000740         10  WK-N-ADT-SCAN-DIGIT        PIC 9(01)
000750                                         OCCURS 121 TIMES
000760                                         INDEXED BY IDX-ADT-DIG.
000770     05  WK-C-ADT-SCAN-NUMERIC-SW       PIC X(01) VALUE "N".
000780         88  WK-C-ADT-SCAN-IS-NUMERIC         VALUE "Y".
000790     05  WK-C-ADT-SCAN-SIGN             PIC X(01) VALUE SPACE.
000800     05  WK-N-ADT-SCAN-LEN              PIC 9(03) COMP VALUE 0.
000810     05  WK-N-ADT-SCAN-VALUE            PIC S9(09) COMP VALUE 0.
000820*
000830 01  WK-C-ADT-WORK.
000840     05  WK-C-ADT-ASSIGNER              PIC X(01) VALUE SPACE.
000850     05  WK-N-ADT-TASK-ID                PIC S9(09) COMP.
000860     05  WK-N-ADT-COIN                   PIC S9(09) COMP.
000870     05  WK-N-ADT-RANGE-LO                PIC 9(02) COMP.
000880     05  WK-N-ADT-RANGE-HI                PIC 9(02) COMP.
000890     05  FILLER                          PIC X(08).
000900*
000910 01  WK-C-ADT-RESULT-VIEW.
000920     05  WK-C-ADT-DISCARD-SW            PIC X(01) VALUE "N".
000930         88  WK-C-ADT-DISCARD                 VALUE "Y".
000940     05  FILLER                         PIC X(09).
000950*
000960 77  WK-N-ADT-ADDED-COUNT               PIC 9(07) COMP VALUE 0.
000970 77  WK-N-ADT-DISCARDED-COUNT           PIC 9(07) COMP VALUE 0.
000980*
000990 EJECT
001000********************************************
001010 LINKAGE SECTION.
001020********************************************
001030 01  WK-C-CWLTOK-AREA.
001040     COPY CWLTOKT.
001050*
001060 EJECT
001070********************************************
001080 PROCEDURE DIVISION USING WK-C-CWLTOK-AREA.
001090********************************************
001100 MAIN-MODULE.
001110     MOVE     "N"                        TO WK-C-ADT-DISCARD-SW.
001120     PERFORM  A000-VALIDATE-ADD-TASK
001130        THRU  A099-VALIDATE-ADD-TASK-EX.
001140     IF       NOT WK-C-ADT-DISCARD
001150              PERFORM B000-ATTACH-NEW-TASK
001160                 THRU B099-ATTACH-NEW-TASK-EX
001170              ADD 1 TO WK-N-ADT-ADDED-COUNT
001180     ELSE
001190              ADD 1 TO WK-N-ADT-DISCARDED-COUNT.
001200     EXIT PROGRAM.
001210*
001220*---------------------------------------------------------------*
001230 A000-VALIDATE-ADD-TASK.
001240*---------------------------------------------------------------*
001250*        RULE 1 - AT LEAST 6 TOKENS (LITERAL, ASSIGNER, ID,
001260*        TITLE, DESCRIPTION, COIN).
001270     IF       WK-N-CWLTOK-COUNT < 6
001280              MOVE "Y" TO WK-C-ADT-DISCARD-SW
001290              GO TO A099-VALIDATE-ADD-TASK-EX.
001300*
001310*        RULE 2 - ASSIGNER MUST BE "P" OR "T", CASE-INSENSITIVE.
001320     MOVE     WK-C-CWLTOK-ENTRY(2)(1:1)   TO WK-C-ADT-ASSIGNER.
001330     IF       WK-C-ADT-ASSIGNER = "p" OR "P"
001340              MOVE "P" TO WK-C-ADT-ASSIGNER
001350     ELSE
001360     IF       WK-C-ADT-ASSIGNER = "t" OR "T"
001370              MOVE "T" TO WK-C-ADT-ASSIGNER
001380     ELSE
001390              MOVE "Y" TO WK-C-ADT-DISCARD-SW
001400              GO TO A099-VALIDATE-ADD-TASK-EX.
001410*
001420*        RULE 3 - TASK-ID MUST PARSE AS AN INTEGER.
001430     MOVE     WK-C-CWLTOK-ENTRY(3)        TO WK-C-ADT-SCAN-TOKEN.
001440     PERFORM  A300-VALIDATE-INTEGER-TOKEN
001450        THRU  A399-VALIDATE-INTEGER-TOKEN-EX.
001460     IF       NOT WK-C-ADT-SCAN-IS-NUMERIC
001470              MOVE "Y" TO WK-C-ADT-DISCARD-SW
001480              GO TO A099-VALIDATE-ADD-TASK-EX.
001490     MOVE     WK-N-ADT-SCAN-VALUE         TO WK-N-ADT-TASK-ID.
001500*
001510*        RULE 6 - THE LAST TOKEN MUST PARSE AS AN INTEGER COIN,
001520*        AND COIN MUST BE >= 0 (CHECKED HERE, AHEAD OF THE
001530*        FIELD-TRIM AND DATE/TIME WORK, SO A BAD COIN NEVER
001540*        LEAVES PARTIAL STATE BEHIND).
001550     MOVE     WK-C-CWLTOK-ENTRY(WK-N-CWLTOK-COUNT)
001560              TO WK-C-ADT-SCAN-TOKEN.
001570     PERFORM  A300-VALIDATE-INTEGER-TOKEN
001580        THRU  A399-VALIDATE-INTEGER-TOKEN-EX.
001590     IF       NOT WK-C-ADT-SCAN-IS-NUMERIC
001600              MOVE "Y" TO WK-C-ADT-DISCARD-SW
001610              GO TO A099-VALIDATE-ADD-TASK-EX.
001620     IF       WK-N-ADT-SCAN-VALUE < 0
001630              MOVE "Y" TO WK-C-ADT-DISCARD-SW
001640              GO TO A099-VALIDATE-ADD-TASK-EX.
001650     MOVE     WK-N-ADT-SCAN-VALUE         TO WK-N-ADT-COIN.
001660*
001670*        RULE 5 - CLASSIFY TOKENS 5 .. COUNT-1 (0-BASED), WHICH
001680*        IS ENTRY(6) .. ENTRY(COUNT-1) IN OUR 1-BASED TABLE -
001690*        THE COIN TOKEN AT ENTRY(COUNT) IS NOT PART OF THE RANGE.
001700     MOVE     6                           TO WK-N-ADT-RANGE-LO.
001710     COMPUTE  WK-N-ADT-RANGE-HI = WK-N-CWLTOK-COUNT - 1.
001720     MOVE     "C"                         TO WK-C-CWLTOK-FUNCTION.
001730     MOVE     WK-N-ADT-RANGE-LO           TO WK-N-CWLTOK-RANGE-LO.
001740     MOVE     WK-N-ADT-RANGE-HI           TO WK-N-CWLTOK-RANGE-HI.
001750     CALL     "CWLTOK" USING WK-C-CWLTOK-AREA.
001760*
001770*        RULE 4 - TITLE / DESCRIPTION, TRIMMED. THE TOKEN
001780*        SPLITTER ALREADY STRIPPED LEADING/TRAILING BLANKS WHEN
001790*        IT BUILT EACH TOKEN, SO A STRAIGHT MOVE IS THE TRIM.
001800     MOVE     WK-C-CWLTOK-ENTRY(4)        TO WK-C-CWLTSK-ONE-TITLE.
001810     MOVE     WK-C-CWLTOK-ENTRY(5)        TO WK-C-CWLTSK-ONE-DESC.
001820*
001830 A099-VALIDATE-ADD-TASK-EX.
001840     EXIT.
001850*---------------------------------------------------------------*
001860 A300-VALIDATE-INTEGER-TOKEN.
001870*---------------------------------------------------------------*
001880*        TRIM TRAILING SPACES, ACCEPT AN OPTIONAL LEADING "-",
001890*        AND CONFIRM WHAT REMAINS IS ALL DIGITS AND AT LEAST ONE
001900*        DIGIT LONG.
001910     MOVE     "N"                         TO WK-C-ADT-SCAN-NUMERIC-SW.
001920     MOVE     0                           TO WK-N-ADT-SCAN-LEN.
001930     MOVE     SPACE                       TO WK-C-ADT-SCAN-SIGN.
001940     MOVE     0                           TO WK-N-ADT-SCAN-VALUE.
001950*
001960     SET      IDX-ADT-SCAN TO 121.
001970 A310-FIND-LAST-NONBLANK.
001980     IF       IDX-ADT-SCAN = 0
001990              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
002000     IF       WK-C-ADT-SCAN-CH(IDX-ADT-SCAN) = SPACE
002010              SET IDX-ADT-SCAN DOWN BY 1
002020              GO TO A310-FIND-LAST-NONBLANK.
002030     MOVE     IDX-ADT-SCAN                TO WK-N-ADT-SCAN-LEN.
002040*
002050     SET      IDX-ADT-SCAN TO 1.
002060     IF       WK-C-ADT-SCAN-CH(1) = "-"
002070              MOVE "-" TO WK-C-ADT-SCAN-SIGN
002080              SET IDX-ADT-SCAN TO 2.
002090*
002100     IF       IDX-ADT-SCAN > WK-N-ADT-SCAN-LEN
002110              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
002120*
002130 A320-CHECK-ONE-DIGIT.
002140     IF       IDX-ADT-SCAN > WK-N-ADT-SCAN-LEN
002150              GO TO A330-ALL-DIGITS-OK.
002160     IF       WK-C-ADT-SCAN-CH(IDX-ADT-SCAN) NOT NUMERIC
002170              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
002180     SET      IDX-ADT-DIG TO IDX-ADT-SCAN.
002190     COMPUTE  WK-N-ADT-SCAN-VALUE =
002200              WK-N-ADT-SCAN-VALUE * 10 +
002210              WK-N-ADT-SCAN-DIGIT(IDX-ADT-DIG).
002220     SET      IDX-ADT-SCAN UP BY 1.
002230     GO TO    A320-CHECK-ONE-DIGIT.
002240*
002250 A330-ALL-DIGITS-OK.
002260     IF       WK-C-ADT-SCAN-SIGN = "-"
002270              COMPUTE WK-N-ADT-SCAN-VALUE = 0 - WK-N-ADT-SCAN-VALUE.
002280     MOVE     "Y"                         TO
002290              WK-C-ADT-SCAN-NUMERIC-SW.
002300*
002310 A399-VALIDATE-INTEGER-TOKEN-EX.
002320     EXIT.
002330*---------------------------------------------------------------*
002340 B000-ATTACH-NEW-TASK.
002350*---------------------------------------------------------------*
002360     MOVE     WK-C-ADT-ASSIGNER          TO WK-C-CWLTSK-ONE-ASSIGNER.
002370     MOVE     WK-N-ADT-TASK-ID            TO WK-N-CWLTSK-ONE-TASK-ID.
002380     MOVE     WK-N-ADT-COIN               TO WK-N-CWLTSK-ONE-COIN.
002381     MOVE     WK-C-CWLTOK-OUT-START-DATE  TO
002382              WK-C-CWLTSK-ONE-START-DATE.
002383     MOVE     WK-C-CWLTOK-OUT-START-TIME  TO
002384              WK-C-CWLTSK-ONE-START-TIME.
002385     MOVE     WK-C-CWLTOK-OUT-END-DATE    TO
002386              WK-C-CWLTSK-ONE-END-DATE.
002387     MOVE     WK-C-CWLTOK-OUT-END-TIME    TO
002388              WK-C-CWLTSK-ONE-END-TIME.
002390     MOVE     "ADDTASK"                   TO WK-C-CWLMISC-OPCODE.
002400     CALL     "CWLCHD" USING WK-C-CWLMISC-PASS
002410                             WK-C-CWLTSK-ONE.
002420*
002430 B099-ATTACH-NEW-TASK-EX.
002440     EXIT.
002450*
002460******************************************************************
002470*************** END OF PROGRAM SOURCE - CWLADT ******************
002480******************************************************************
