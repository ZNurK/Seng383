000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLTCK.
000140 AUTHOR.          MATILDA WEE TL.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    10 JUL 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  VALIDATES A "TASK_CHECKED <id> <rating>" LINE -
000210*               TOKEN COUNT, BOTH FIELDS NUMERIC, RATING IN THE
000220*               RANGE 1-5.  THE TASK-ID LOOKUP, THE "ALREADY
000240*               BRANCH ALL NEED THE TASK ROW ITSELF, WHICH ONLY
000250*               CWLCHD HOLDS, SO THIS PROGRAM HANDS OFF TO CWLCHD
000260*               (OPCODE "RATETASK") FOR ALL OF THAT.
000270*______________________________________________________________
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* CWL001 1994-07-10 MWT  - INITIAL VERSION.                       CWL001  
000310*================================================================
000320 EJECT
000330**********************
000340 ENVIRONMENT DIVISION.
000350**********************
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER.  IBM-AS400.
000380 OBJECT-COMPUTER.  IBM-AS400.
000390 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000400*
000410 EJECT
000420***************
000430 DATA DIVISION.
000440***************
000450 WORKING-STORAGE SECTION.
000460*************************
000470 01  FILLER                         PIC X(24) VALUE
000480     "** PROGRAM CWLTCK **".
000490*
000500* ------------------ PROGRAM WORKING STORAGE --------------------*
000510 01  WK-C-CWLMISC-PASS.
000520     COPY CWLMISC.
000530*
000540 01  WK-C-TCK-SCAN-AREA.
000550     05  WK-C-TCK-SCAN-TOKEN            PIC X(121) VALUE SPACES.
000560     05  WK-C-TCK-SCAN-CHARS REDEFINES
000570             WK-C-TCK-SCAN-TOKEN.
000580         10  WK-C-TCK-SCAN-CH           PIC X(01)
000590                                         OCCURS 121 TIMES
000600                                         INDEXED BY IDX-TCK-SCAN.
000610     05  WK-C-TCK-SCAN-DIGITS REDEFINES
000620             WK-C-TCK-SCAN-TOKEN.
000630         10  WK-N-TCK-SCAN-DIGIT        PIC 9(01)
000640                                         OCCURS 121 TIMES
000650                                         INDEXED BY IDX-TCK-DIG.
000660     05  WK-C-TCK-SCAN-NUMERIC-SW       PIC X(01) VALUE "N".
000670         88  WK-C-TCK-SCAN-IS-NUMERIC         VALUE "Y".
000680     05  WK-N-TCK-SCAN-LEN              PIC 9(03) COMP VALUE 0.
000690     05  WK-N-TCK-SCAN-VALUE            PIC S9(09) COMP VALUE 0.
000700*
000710 77  WK-N-TCK-TASK-ID                   PIC S9(09) COMP.
000720 77  WK-N-TCK-RATING                    PIC S9(09) COMP.
000730 77  WK-N-TCK-RATED-COUNT                PIC 9(07) COMP VALUE 0.
000740 77  WK-N-TCK-DISCARD-COUNT              PIC 9(07) COMP VALUE 0.
000750*
000760 EJECT
000770********************************************
000780 LINKAGE SECTION.
000790********************************************
000800 01  WK-C-CWLTOK-AREA.
000810     COPY CWLTOKT.
000820*
000830 EJECT
000840********************************************
000850 PROCEDURE DIVISION USING WK-C-CWLTOK-AREA.
000860********************************************
000870 MAIN-MODULE.
000880     PERFORM  A000-CHECK-TASK
000890        THRU  A099-CHECK-TASK-EX.
000900     EXIT PROGRAM.
000910*
000920*---------------------------------------------------------------*
000930 A000-CHECK-TASK.
000940*---------------------------------------------------------------*
000950*        RULE 1 - EXACTLY 3 TOKENS.
000960     IF       WK-N-CWLTOK-COUNT NOT = 3
000970              ADD 1 TO WK-N-TCK-DISCARD-COUNT
000980              GO TO A099-CHECK-TASK-EX.
000990*
001000     MOVE     WK-C-CWLTOK-ENTRY(2)        TO WK-C-TCK-SCAN-TOKEN.
001010     PERFORM  A300-VALIDATE-INTEGER-TOKEN
001020        THRU  A399-VALIDATE-INTEGER-TOKEN-EX.
001030     IF       NOT WK-C-TCK-SCAN-IS-NUMERIC
001040              ADD 1 TO WK-N-TCK-DISCARD-COUNT
001050              GO TO A099-CHECK-TASK-EX.
001060     MOVE     WK-N-TCK-SCAN-VALUE         TO WK-N-TCK-TASK-ID.
001070*
001080     MOVE     WK-C-CWLTOK-ENTRY(3)        TO WK-C-TCK-SCAN-TOKEN.
001090     PERFORM  A300-VALIDATE-INTEGER-TOKEN
001100        THRU  A399-VALIDATE-INTEGER-TOKEN-EX.
001110     IF       NOT WK-C-TCK-SCAN-IS-NUMERIC
001120              ADD 1 TO WK-N-TCK-DISCARD-COUNT
001130              GO TO A099-CHECK-TASK-EX.
001140     MOVE     WK-N-TCK-SCAN-VALUE         TO WK-N-TCK-RATING.
001150*
001160*        RULE 3 - RATING MUST BE 1 THRU 5.
001170     IF       WK-N-TCK-RATING < 1 OR WK-N-TCK-RATING > 5
001180              ADD 1 TO WK-N-TCK-DISCARD-COUNT
001190              GO TO A099-CHECK-TASK-EX.
001200*
001210     MOVE     "RATETASK"                  TO WK-C-CWLMISC-OPCODE.
001220     MOVE     WK-N-TCK-TASK-ID            TO WK-N-CWLMISC-ARG-NUM1.
001230     MOVE     WK-N-TCK-RATING             TO WK-N-CWLMISC-ARG-NUM2.
001240     CALL     "CWLCHD" USING WK-C-CWLMISC-PASS.
001250     ADD      1 TO WK-N-TCK-RATED-COUNT.
001260*
001270 A099-CHECK-TASK-EX.
001280     EXIT.
001290*---------------------------------------------------------------*
001300 A300-VALIDATE-INTEGER-TOKEN.
001310*---------------------------------------------------------------*
001320     MOVE     "N"                         TO WK-C-TCK-SCAN-NUMERIC-SW.
001330     MOVE     0                           TO WK-N-TCK-SCAN-LEN.
001340     MOVE     0                           TO WK-N-TCK-SCAN-VALUE.
001350*
001360     SET      IDX-TCK-SCAN TO 121.
001370 A310-FIND-LAST-NONBLANK.
001380     IF       IDX-TCK-SCAN = 0
001390              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
001400     IF       WK-C-TCK-SCAN-CH(IDX-TCK-SCAN) = SPACE
001410              SET IDX-TCK-SCAN DOWN BY 1
001420              GO TO A310-FIND-LAST-NONBLANK.
001430     MOVE     IDX-TCK-SCAN                TO WK-N-TCK-SCAN-LEN.
001440*
001450     SET      IDX-TCK-SCAN TO 1.
001460 A320-CHECK-ONE-DIGIT.
001470     IF       IDX-TCK-SCAN > WK-N-TCK-SCAN-LEN
001480              GO TO A330-ALL-DIGITS-OK.
001490     IF       WK-C-TCK-SCAN-CH(IDX-TCK-SCAN) NOT NUMERIC
001500              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
001510     SET      IDX-TCK-DIG TO IDX-TCK-SCAN.
001520     COMPUTE  WK-N-TCK-SCAN-VALUE =
001530              WK-N-TCK-SCAN-VALUE * 10 +
001540              WK-N-TCK-SCAN-DIGIT(IDX-TCK-DIG).
001550     SET      IDX-TCK-SCAN UP BY 1.
001560     GO TO    A320-CHECK-ONE-DIGIT.
001570*
001580 A330-ALL-DIGITS-OK.
001590     MOVE     "Y"                         TO
001600              WK-C-TCK-SCAN-NUMERIC-SW.
001610*
001620 A399-VALIDATE-INTEGER-TOKEN-EX.
001630     EXIT.
001640*
001650******************************************************************
001660*************** END OF PROGRAM SOURCE - CWLTCK ******************
001670******************************************************************
