000100* CWLMISC.cpybk
000110* GENERIC CALL-INTERFACE RECORD - PASSED IN THE LINKAGE SECTION
000120* OF EVERY SMALL VALIDATOR SUBPROGRAM (CWLTDN, CWLTCK, CWLWCK)
000130* WHEN CWLOPS CALLS THEM, AND ALSO USED BY CWLCHD FOR ITS
000140* OPCODE-DRIVEN CALLS (ADDCOIN / DONETASK / RATETASK /
000150* CHECKWISH) WHERE THE FULL TASK OR WISH ROW IS NOT NEEDED.
000160* THE INPUT GROUP CARRIES THE RESOLVED ARGUMENTS, THE OUTPUT
000170* GROUP CARRIES BACK THE DISCARD DECISION AND, WHERE THE
000180* OPERATION NEEDS ONE, A RESULT VALUE.
000190*---------------------------------------------------------------*
000200* CWL008 2023-01-05 PKL  - REQ 10340 - WK-C-CWLMISC-OPCODE ADDED  CWL008  
000210*                          SO ONE RECORD SHAPE COULD CARRY ALL
000220*                          OF CWLCHD'S CALL REASONS INSTEAD OF
000230*                          GROWING A SEPARATE COPYBOOK PER ONE.
000240*---------------------------------------------------------------*
000250* CWL001 1994-03-08 DCK  - INITIAL VERSION                        CWL001  
000260*---------------------------------------------------------------*
000270 01  WK-C-CWLMISC.
000280     05  WK-C-CWLMISC-OPCODE            PIC X(10).
000290     05  WK-C-CWLMISC-INPUT.
000300         10  WK-C-CWLMISC-ARG-TEXT1     PIC X(121).
000310         10  WK-C-CWLMISC-ARG-TEXT2     PIC X(121).
000320         10  WK-N-CWLMISC-ARG-NUM1      PIC S9(09) COMP.
000330         10  WK-N-CWLMISC-ARG-NUM2      PIC S9(09) COMP.
000340     05  WK-C-CWLMISC-OUTPUT.
000350         10  WK-C-CWLMISC-DISCARD-SW    PIC X(01) VALUE "N".
000360             88  WK-C-CWLMISC-DISCARD         VALUE "Y".
000370             88  WK-C-CWLMISC-KEEP             VALUE "N".
000380         10  WK-C-CWLMISC-ERROR-CD      PIC X(07) VALUE SPACES.
000390         10  WK-N-CWLMISC-RESULT-NUM    PIC S9(09) COMP.
