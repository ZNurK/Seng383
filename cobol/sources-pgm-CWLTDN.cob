000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLTDN.
000140 AUTHOR.          TYK.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    04 JUN 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  VALIDATES A "TASK_DONE <id>" LINE AND, IF THE
000210*               TASK-ID TOKEN PARSES, HANDS THE ID TO CWLCHD
000220*               (OPCODE "DONETASK") TO SET IS-COMPLETED AND
000230*               REWRITE Tasks.txt.  AN UNKNOWN ID IS NOT AN
000240*               ERROR HERE OR IN CWLCHD - IT IS A NO-OP, PER
000250*               THE SOURCE SYSTEM.
000260*______________________________________________________________
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290* CWL001 1994-06-04 TYK  - INITIAL VERSION.                       CWL001  
000300*================================================================
000310 EJECT
000320**********************
000330 ENVIRONMENT DIVISION.
000340**********************
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-AS400.
000370 OBJECT-COMPUTER.  IBM-AS400.
000380 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000390*
000400 EJECT
000410***************
000420 DATA DIVISION.
000430***************
000440 WORKING-STORAGE SECTION.
000450*************************
000460 01  FILLER                         PIC X(24) VALUE
000470     "** PROGRAM CWLTDN **".
000480*
000490* ------------------ PROGRAM WORKING STORAGE --------------------*
000500 01  WK-C-CWLMISC-PASS.
000510     COPY CWLMISC.
000520*
000530 01  WK-C-TDN-SCAN-AREA.
000540     05  WK-C-TDN-SCAN-TOKEN            PIC X(121) VALUE SPACES.
000550     05  WK-C-TDN-SCAN-CHARS REDEFINES
000560             WK-C-TDN-SCAN-TOKEN.
000570         10  WK-C-TDN-SCAN-CH           PIC X(01)
000580                                         OCCURS 121 TIMES
000590                                         INDEXED BY IDX-TDN-SCAN.
000600     05  WK-C-TDN-SCAN-DIGITS REDEFINES
000610             WK-C-TDN-SCAN-TOKEN.
000620         10  WK-N-TDN-SCAN-DIGIT        PIC 9(01)
000630                                         OCCURS 121 TIMES
000640                                         INDEXED BY IDX-TDN-DIG.
000650     05  WK-C-TDN-SCAN-NUMERIC-SW       PIC X(01) VALUE "N".
000660         88  WK-C-TDN-SCAN-IS-NUMERIC         VALUE "Y".
000670     05  WK-N-TDN-SCAN-LEN              PIC 9(03) COMP VALUE 0.
000680     05  WK-N-TDN-SCAN-VALUE            PIC S9(09) COMP VALUE 0.
000690*
000700 77  WK-N-TDN-TASK-ID                   PIC S9(09) COMP.
000710 77  WK-N-TDN-DONE-COUNT                PIC 9(07) COMP VALUE 0.
000720 77  WK-N-TDN-DISCARD-COUNT             PIC 9(07) COMP VALUE 0.
000730*
000740 EJECT
000750********************************************
000760 LINKAGE SECTION.
000770********************************************
000780 01  WK-C-CWLTOK-AREA.
000790     COPY CWLTOKT.
000800*
000810 EJECT
000820********************************************
000830 PROCEDURE DIVISION USING WK-C-CWLTOK-AREA.
000840********************************************
000850 MAIN-MODULE.
000860     PERFORM  A000-COMPLETE-TASK
000870        THRU  A099-COMPLETE-TASK-EX.
000880     EXIT PROGRAM.
000890*
000900*---------------------------------------------------------------*
000910 A000-COMPLETE-TASK.
000920*---------------------------------------------------------------*
000930*        RULE 1 - EXACTLY 2 TOKENS (THE LITERAL AND THE ID).
000940     IF       WK-N-CWLTOK-COUNT NOT = 2
000950              ADD 1 TO WK-N-TDN-DISCARD-COUNT
000960              GO TO A099-COMPLETE-TASK-EX.
000970*
000980     MOVE     WK-C-CWLTOK-ENTRY(2)        TO WK-C-TDN-SCAN-TOKEN.
000990     PERFORM  A300-VALIDATE-INTEGER-TOKEN
001000        THRU  A399-VALIDATE-INTEGER-TOKEN-EX.
001010     IF       NOT WK-C-TDN-SCAN-IS-NUMERIC
001020              ADD 1 TO WK-N-TDN-DISCARD-COUNT
001030              GO TO A099-COMPLETE-TASK-EX.
001040     MOVE     WK-N-TDN-SCAN-VALUE         TO WK-N-TDN-TASK-ID.
001050*
001060     MOVE     "DONETASK"                  TO WK-C-CWLMISC-OPCODE.
001070     MOVE     WK-N-TDN-TASK-ID            TO WK-N-CWLMISC-ARG-NUM1.
001080     CALL     "CWLCHD" USING WK-C-CWLMISC-PASS.
001090     ADD      1 TO WK-N-TDN-DONE-COUNT.
001100*
001110 A099-COMPLETE-TASK-EX.
001120     EXIT.
001130*---------------------------------------------------------------*
001140 A300-VALIDATE-INTEGER-TOKEN.
001150*---------------------------------------------------------------*
001160*        SAME TRIM-AND-SCAN RULE AS CWLADT'S - NOT SHARED AS A
001170*        SUBPROGRAM SINCE EACH COMMAND'S TOKEN COUNT/SHAPE IS
001180*        DIFFERENT ENOUGH THAT THE CALLING SEQUENCE WOULD BE
001190*        AS LONG AS THE LOGIC ITSELF.
001200     MOVE     "N"                         TO WK-C-TDN-SCAN-NUMERIC-SW.
001210     MOVE     0                           TO WK-N-TDN-SCAN-LEN.
001220     MOVE     0                           TO WK-N-TDN-SCAN-VALUE.
001230*
001240     SET      IDX-TDN-SCAN TO 121.
001250 A310-FIND-LAST-NONBLANK.
001260     IF       IDX-TDN-SCAN = 0
001270              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
001280     IF       WK-C-TDN-SCAN-CH(IDX-TDN-SCAN) = SPACE
001290              SET IDX-TDN-SCAN DOWN BY 1
001300              GO TO A310-FIND-LAST-NONBLANK.
001310     MOVE     IDX-TDN-SCAN                TO WK-N-TDN-SCAN-LEN.
001320*
001330     SET      IDX-TDN-SCAN TO 1.
001340 A320-CHECK-ONE-DIGIT.
001350     IF       IDX-TDN-SCAN > WK-N-TDN-SCAN-LEN
001360              GO TO A330-ALL-DIGITS-OK.
001370     IF       WK-C-TDN-SCAN-CH(IDX-TDN-SCAN) NOT NUMERIC
001380              GO TO A399-VALIDATE-INTEGER-TOKEN-EX.
001390     SET      IDX-TDN-DIG TO IDX-TDN-SCAN.
001400     COMPUTE  WK-N-TDN-SCAN-VALUE =
001410              WK-N-TDN-SCAN-VALUE * 10 +
001420              WK-N-TDN-SCAN-DIGIT(IDX-TDN-DIG).
001430     SET      IDX-TDN-SCAN UP BY 1.
001440     GO TO    A320-CHECK-ONE-DIGIT.
001450*
001460 A330-ALL-DIGITS-OK.
001470     MOVE     "Y"                         TO
001480              WK-C-TDN-SCAN-NUMERIC-SW.
001490*
001500 A399-VALIDATE-INTEGER-TOKEN-EX.
001510     EXIT.
001520*
001530******************************************************************
001540*************** END OF PROGRAM SOURCE - CWLTDN ******************
001550******************************************************************
