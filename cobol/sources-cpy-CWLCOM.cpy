000100* CWLCOM.cpybk
000110* COMMON WORK AREA - CHORE AND WISH LEDGER (CWL) APPLICATION
000120* SHARED BY EVERY CWL PROGRAM VIA "COPY CWLCOM" IN WORKING-
000130* STORAGE.  CARRIES THE FILE-STATUS SWITCHES, THE CHILD /
000140* ADULT SUMMARY FIELDS AND THE CALENDAR-VALIDITY TABLE USED
000150* BY THE DATE/TIME TOKEN CLASSIFIER.
000160*****************************************************************
000170* AMENDMENT HISTORY:
000180*****************************************************************
000190* TAG    DATE       DEV    DESCRIPTION
000200*------  ---------  -----  -----------------------------------
000210* CWL004 2024-02-19 RJM  - REQ 8842 - added WK-C-DISCARD-SW so    CWL004  
000220*                          every validator subprogram shares one
000230*                          discard flag instead of rolling its
000240*                          own 88-level.
000250*---------------------------------------------------------------*
000260* CWL002 2011-07-01 TLH  - Y2K FOLLOW-UP - WK-C-CHILD-COINS       CWL002  
000270*                          widened from 9(5) to 9(7) after the
000280*                          summer coin-inflation incident.
000290*---------------------------------------------------------------*
000300* CWL001 1994-03-08 DCK  - INITIAL VERSION - COMMON AREA LIFTED   CWL001  
000310*                          OUT OF CWLMAIN SO EVERY CALLED
000320*                          SUBPROGRAM SEES THE SAME CHILD
000330*                          RECORD.
000340*****************************************************************
000350     05  WK-C-FILE-STATUS          PIC X(02).
000360         88  WK-C-SUCCESSFUL                 VALUE "00".
000370         88  WK-C-END-OF-FILE                 VALUE "10".
000380         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000390         88  WK-C-FILE-NOT-FOUND              VALUE "35".
000400*
000410     05  WK-C-CHILD-AREA.
000420         10  WK-N-CHILD-ID              PIC 9(04) COMP  VALUE 1123.
000430         10  WK-C-CHILD-NAME            PIC X(20)
000440                                         VALUE "CHILD".
000450         10  WK-N-CHILD-COINS           PIC S9(07) COMP VALUE 0.
000460         10  WK-N-CHILD-LEVEL           PIC 9(01) COMP  VALUE 1.
000470         10  FILLER                     PIC X(08).
000480*
000490     05  WK-C-ADULT-AREA.
000500         10  WK-N-TEACHER-ID            PIC 9(04) COMP  VALUE 123.
000510         10  WK-N-PARENT-ID             PIC 9(04) COMP  VALUE 1213.
000520         10  FILLER                     PIC X(04).
000530*
000540     05  WK-C-SWITCHES.
000550         10  WK-C-DISCARD-SW            PIC X(01) VALUE "N".
000560             88  WK-C-DISCARD-YES                 VALUE "Y".
000570             88  WK-C-DISCARD-NO                   VALUE "N".
000580*
000590*        CALENDAR-VALIDITY TABLE - DAYS IN EACH MONTH, NON-LEAP
000600*        YEAR FIGURES, REDEFINED AS A 12-OCCURRENCE TABLE FOR
000610*        THE DATE TOKEN CLASSIFIER IN CWLTOK (LEAP YEARS ADD
000620*        ONE DAY TO FEBRUARY AT LOOKUP TIME, SEE A240).
000630     05  WK-C-MONTH-DAYS-LIT            PIC X(24)
000640                                         VALUE "312831303130313130313031".
000650     05  WK-C-MONTH-DAYS-TABLE REDEFINES WK-C-MONTH-DAYS-LIT.
000660         10  WK-N-MONTH-DAYS            PIC 99 COMP
000670                                         OCCURS 12 TIMES.
000680*
000690     05  FILLER                         PIC X(10).
