000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLOPS.
000140 AUTHOR.          D C KOH.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    08 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  COMMAND DISPATCHER FOR THE CHORE AND WISH LEDGER.
000210*               CALLED ONCE PER NON-BLANK LINE OF Tasks.txt OR
000220*               Wishes.txt (AND, EVENTUALLY, PER OPERATOR-TYPED
000230*               COMMAND LINE, SHOULD ONE EVER BE WIRED UP - SEE
000240*               CWL005 BELOW).  TOKENIZES THE LINE VIA CWLTOK     CWL005  
000250*               AND ROUTES TO THE VALIDATOR SUBPROGRAM THAT OWNS
000260*               THE MATCHING COMMAND LITERAL.  HOLDS NO STATE OF
000270*               ITS OWN BETWEEN CALLS - CWLCHD DOES THAT.
000280*______________________________________________________________
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* CWL007 2024-02-19 RJM  - REQ 8842 - WK-C-CMD-UPPER NOW BUILT    CWL007  
000320*                          WITH INSPECT CONVERTING INSTEAD OF A
000330*                          HAND ROLLED LOOP, THE OLD LOOP MISSED
000340*                          LOWERCASE "t" IN "ADD_task".
000350*----------------------------------------------------------------*
000360* CWL005 2011-07-01 TLH  - REQ 6120 - EVALUATED WIRING THIS UP AS CWL005  
000370*                          THE ENTRY POINT FOR AN INTERACTIVE
000380*                          OPERATOR COMMAND SCREEN. SHELVED - NO
000390*                          SCREEN BUDGET THIS RELEASE. LEFT THE
000400*                          COMMENT SO THE NEXT PERSON DOES NOT
000410*                          REDISCOVER THE SAME DEAD END.
000420*----------------------------------------------------------------*
000430* CWL001 1994-03-08 DCK  - INITIAL VERSION.                       CWL001  
000440*================================================================
000450 EJECT
000460**********************
000470 ENVIRONMENT DIVISION.
000480**********************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-AS400.
000510 OBJECT-COMPUTER.  IBM-AS400.
000520 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000530                   UPSI-0 IS UPSI-SWITCH-0
000540                     ON  STATUS IS U0-ON
000550                     OFF STATUS IS U0-OFF.
000560*
000570 EJECT
000580***************
000590 DATA DIVISION.
000600***************
000610 WORKING-STORAGE SECTION.
000620*************************
000630 01  FILLER                         PIC X(24) VALUE
000640     "** PROGRAM CWLOPS **".
000650*
000660* ------------------ PROGRAM WORKING STORAGE --------------------*
000670 01  WK-C-CWLTOK-AREA.
000680     COPY CWLTOKT.
000690*
000700 01  WK-C-CWLMISC-PASS.
000710     COPY CWLMISC.
000720*
000730 01  WK-C-OPS-WORK.
000740     05  WK-C-CMD-UPPER                PIC X(10) VALUE SPACES.
000750     05  WK-C-CMD-UPPER-CHARS REDEFINES
000760             WK-C-CMD-UPPER.
000770         10  WK-C-CMD-CHAR              PIC X(01)
000780                                         OCCURS 10 TIMES
000790                                         INDEXED BY IDX-OPS-CH.
000800     05  WK-N-OPS-TOKEN-COUNT           PIC 9(02) COMP VALUE 0.
000810     05  FILLER                         PIC X(09).
000820*
000830 77  WK-N-OPS-CALLS-ROUTED              PIC 9(07) COMP VALUE 0.
000840 77  WK-N-OPS-CALLS-IGNORED             PIC 9(07) COMP VALUE 0.
000850*
000860 EJECT
000870********************************************
000880 LINKAGE SECTION.
000890********************************************
000900 01  WK-C-OPS-INPUT-LINE                PIC X(242).
000910*
000920 EJECT
000930********************************************
000940 PROCEDURE DIVISION USING WK-C-OPS-INPUT-LINE.
000950********************************************
000960 MAIN-MODULE.
000970     PERFORM A000-TOKENIZE-LINE
000980        THRU A099-TOKENIZE-LINE-EX.
000990     IF       WK-N-OPS-TOKEN-COUNT = 0
001000              GO TO Z099-END-PROGRAM-ROUTINE-EX.
001010     PERFORM B000-DETERMINE-COMMAND
001020        THRU B099-DETERMINE-COMMAND-EX.
001030 Z099-END-PROGRAM-ROUTINE-EX.
001040     EXIT PROGRAM.
001050*
001060*---------------------------------------------------------------*
001070 A000-TOKENIZE-LINE.
001080*---------------------------------------------------------------*
001090*        RESET TO SPLIT MODE EVERY CALL - CWLADT/CWLAWS FLIP
001100*        THIS SAME AREA TO "C" (CLASSIFY) WHEN THEY BORROW IT,
001110*        SO WE CANNOT ASSUME IT CAME BACK SET TO "S".
001120     MOVE     "S"                         TO WK-C-CWLTOK-FUNCTION.
001130     MOVE     WK-C-OPS-INPUT-LINE        TO WK-C-CWLTOK-LINE.
001140     CALL     "CWLTOK" USING WK-C-CWLTOK-AREA.
001150     MOVE     WK-N-CWLTOK-COUNT          TO WK-N-OPS-TOKEN-COUNT.
001160*
001170 A099-TOKENIZE-LINE-EX.
001180     EXIT.
001190*---------------------------------------------------------------*
001200 B000-DETERMINE-COMMAND.
001210*---------------------------------------------------------------*
001220*        THE FIRST TEN BYTES OF TOKEN ONE IS ALL ANY OF THE
001230*        COMMAND LITERALS NEED - UPPERCASE IT ONCE HERE SO EVERY
001240*        BRANCH BELOW CAN DO A PLAIN PREFIX COMPARE.
001250     MOVE     SPACES                     TO WK-C-CMD-UPPER.
001260     MOVE     WK-C-CWLTOK-ENTRY(1)        TO WK-C-CMD-UPPER.
001270     INSPECT  WK-C-CMD-UPPER CONVERTING
001280              "abcdefghijklmnopqrstuvwxyz"
001290           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001300*
001310     IF       WK-C-CMD-UPPER(1:8) = "ADD_TASK"
001320              CALL "CWLADT" USING WK-C-CWLTOK-AREA
001330              ADD 1 TO WK-N-OPS-CALLS-ROUTED
001340              GO TO B099-DETERMINE-COMMAND-EX.
001350*
001360     IF       WK-C-CMD-UPPER(1:10) = "TASK_DONE "
001370              CALL "CWLTDN" USING WK-C-CWLTOK-AREA
001380              ADD 1 TO WK-N-OPS-CALLS-ROUTED
001390              GO TO B099-DETERMINE-COMMAND-EX.
001400*
001410     IF       WK-C-CMD-UPPER = "TASK_CHECK"
001420              CALL "CWLTCK" USING WK-C-CWLTOK-AREA
001430              ADD 1 TO WK-N-OPS-CALLS-ROUTED
001440              GO TO B099-DETERMINE-COMMAND-EX.
001450*
001460     IF       WK-C-CMD-UPPER(1:8) = "ADD_WISH"
001470              CALL "CWLAWS" USING WK-C-CWLTOK-AREA
001480              ADD 1 TO WK-N-OPS-CALLS-ROUTED
001490              GO TO B099-DETERMINE-COMMAND-EX.
001500*
001510     IF       WK-C-CMD-UPPER = "WISH_CHECK"
001520              CALL "CWLWCK" USING WK-C-CWLTOK-AREA
001530              ADD 1 TO WK-N-OPS-CALLS-ROUTED
001540              GO TO B099-DETERMINE-COMMAND-EX.
001550*
001560     IF       WK-C-CMD-UPPER = "ADD_BUDGET"
001570              PERFORM B100-ROUTE-ADD-BUDGET-COIN
001580                 THRU B199-ROUTE-ADD-BUDGET-COIN-EX
001590              GO TO B099-DETERMINE-COMMAND-EX.
001600*
001610*        LIST_ALL_TASKS / LIST_ALL_WISHES / PRINT_BUDGET /
001620*        PRINT_STATUS AND ANYTHING ELSE UNRECOGNIZED ARE QUERY
001630*        COMMANDS OR NOISE - THE BATCH SIDE HAS NOTHING TO DO
001640*        FOR THEM.  COUNT THEM AND MOVE ON.
001650     ADD      1 TO WK-N-OPS-CALLS-IGNORED.
001660*
001670 B099-DETERMINE-COMMAND-EX.
001680     EXIT.
001690*---------------------------------------------------------------*
001700 B100-ROUTE-ADD-BUDGET-COIN.
001710*---------------------------------------------------------------*
001720*        ADD_BUDGET_COIN HAS NO RECORD TO VALIDATE, JUST A
001730*        COUNT-AND-AN-INTEGER CHECK, SO IT GOES STRAIGHT TO
001740*        CWLCHD OVER CWLMISC INSTEAD OF A DEDICATED VALIDATOR.
001750     MOVE     "ADDCOIN"                  TO
001760              WK-C-CWLMISC-OPCODE.
001770     MOVE     WK-N-OPS-TOKEN-COUNT        TO
001780              WK-N-CWLMISC-ARG-NUM1.
001790     MOVE     WK-C-CWLTOK-ENTRY(2)        TO
001800              WK-C-CWLMISC-ARG-TEXT1.
001810     CALL     "CWLCHD" USING WK-C-CWLMISC-PASS.
001820*
001830 B199-ROUTE-ADD-BUDGET-COIN-EX.
001840     EXIT.
001850*
001860******************************************************************
001870*************** END OF PROGRAM SOURCE - CWLOPS ******************
001880******************************************************************
