000100* CWLWSH.cpybk
000110* WISH RECORD LAYOUT - ONE ENTRY PER WISH-LIST ITEM.  THE
000120* TABLE BELOW IS THE IN-MEMORY IMAGE OF EVERY "ADD_WISH ..."
000130* LINE IN Wishes.txt, IN FILE ORDER (OLDEST FIRST).  LEVEL AND
000140* IS-APPROVED ARE NOT PERSISTED - THEY LIVE HERE ONLY SO THE
000150* FULL-FILE REWRITE IN CWLCHD CAN PUT THE FIXED "ADD_WISH"
000160* FIELDS BACK OUT UNCHANGED.
000170*
000180* I-O FORMAT: "ADD_WISH" LINE OF Wishes.txt
000190*****************************************************************
000200* AMENDMENT HISTORY:
000210*****************************************************************
000220* TAG    DATE       DEV    DESCRIPTION
000230*------  ---------  -----  -----------------------------------
000240* CWL007 2022-06-21 PKL  - REQ 10120 - WK-C-CWLWSH-APPROVAL now   CWL007  
000250*                          holds "WAITING" as well as PENDING/
000260*                          APPROVED/REJECTED once the level-gate
000270*                          rule went in.
000280*---------------------------------------------------------------*
000290* CWL001 1994-03-08 DCK  - INITIAL VERSION.                       CWL001  
000300*****************************************************************
000310 01  WK-C-CWLWSH-TABLE.
000320     05  WK-N-CWLWSH-COUNT              PIC 9(05) COMP VALUE 0.
000330     05  WK-C-CWLWSH-ENTRY
000340                 OCCURS 1 TO 500 TIMES
000350                 DEPENDING ON WK-N-CWLWSH-COUNT
000360                 INDEXED BY IDX-CWLWSH.
000370         10  WK-C-CWLWSH-LITERAL        PIC X(08)
000380                                         VALUE "ADD_WISH".
000390         10  WK-C-CWLWSH-WISH-ID        PIC X(20).
000400         10  WK-C-CWLWSH-NAME           PIC X(40).
000410         10  WK-C-CWLWSH-DESC           PIC X(120).
000420         10  WK-C-CWLWSH-START-DATE     PIC X(10).
000430         10  WK-C-CWLWSH-START-TIME     PIC X(05).
000440         10  WK-C-CWLWSH-END-DATE       PIC X(10).
000450         10  WK-C-CWLWSH-DATE-VIEW REDEFINES
000460                 WK-C-CWLWSH-END-DATE.
000470             15  WK-C-CWLWSH-END-YYYY   PIC X(04).
000480             15  FILLER                 PIC X(01).
000490             15  WK-C-CWLWSH-END-MM     PIC X(02).
000500             15  FILLER                 PIC X(01).
000510             15  WK-C-CWLWSH-END-DD     PIC X(02).
000520         10  WK-C-CWLWSH-END-TIME       PIC X(05).
000530         10  WK-N-CWLWSH-LEVEL          PIC 9(01) COMP VALUE 1.
000540         10  WK-C-CWLWSH-APPROVAL       PIC X(10)
000550                                         VALUE "PENDING".
000560             88  WK-C-CWLWSH-IS-WAITING       VALUE "WAITING"
000570                                                     "Waiting"
000580                                                     "waiting".
000590         10  FILLER                     PIC X(15).
000600*
000610*        SINGLE-ENTRY MIRROR OF THE ABOVE TABLE ROW, USED ON THE
000620*        LINKAGE SECTION WHEN CWLAWS HANDS A FRESHLY VALIDATED
000630*        WISH ACROSS TO CWLCHD FOR ATTACHMENT - ONE ROW, NO
000640*        OCCURS.
000650 01  WK-C-CWLWSH-ONE.
000660     05  WK-C-CWLWSH-ONE-WISH-ID        PIC X(20).
000670     05  WK-C-CWLWSH-ONE-NAME           PIC X(40).
000680     05  WK-C-CWLWSH-ONE-DESC           PIC X(120).
000690     05  WK-C-CWLWSH-ONE-START-DATE     PIC X(10).
000700     05  WK-C-CWLWSH-ONE-START-TIME     PIC X(05).
000710     05  WK-C-CWLWSH-ONE-END-DATE       PIC X(10).
000720     05  WK-C-CWLWSH-ONE-END-TIME       PIC X(05).
000730     05  FILLER                         PIC X(10).
