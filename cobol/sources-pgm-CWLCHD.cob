000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      CWLCHD.
000140 AUTHOR.          D C KOH.
000150 INSTALLATION.    HOUSEHOLD SYSTEMS GROUP.
000160 DATE-WRITTEN.    15 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        UNCLASSIFIED.
000190*
000200*DESCRIPTION :  THE ONLY PROGRAM THAT HOLDS THE CHILD RECORD AND
000210*               THE TASK/WISH TABLES FOR THE LIFE OF THE RUN (ITS
000220*               WORKING-STORAGE IS NOT AN INITIAL PROGRAM, SO IT
000230*               SURVIVES EVERY CALL FROM CWLMAIN/CWLOPS AND THE
000240*               VALIDATOR SUBPROGRAMS).  EVERY CALLER PASSES A
000250*               WK-C-CWLMISC RECORD CARRYING AN OPCODE; SOME
000260*               OPCODES (INIT/ADDTASK/ADDWISH) ALSO CARRY A SECOND
000270*               PARAMETER, READ HERE THROUGH WHICHEVER VIEW OF
000280*               WK-C-CHD-AUX-AREA MATCHES THAT OPCODE.  REWRITES
000290*               Tasks.txt AFTER ADDTASK/DONETASK AND Wishes.txt
000300*               AFTER ADDWISH ONLY - RATETASK/CHECKWISH TOUCH
000310*               FIELDS (STATUS, RATING, LEVEL, APPROVAL) THAT ARE
000320*               NOT PART OF EITHER FILE FORMAT.
000330*______________________________________________________________
000340* HISTORY OF MODIFICATION:
000350*================================================================
000360* CWL011 2024-09-12 PKL  - REQ 10340 - ADDED THE ADDTASK/ADDWISH/ CWL011  
000370*                          INIT BRANCHES AND THE GENERIC SECOND
000380*                          LINKAGE PARAMETER SO CWLMAIN/CWLADT/
000390*                          CWLAWS COULD HAND A WHOLE ROW ACROSS
000400*                          INSTEAD OF CWLCHD REACHING BACK INTO
000410*                          THE CALLER FOR IT.
000420*----------------------------------------------------------------*
000430* CWL009 2023-01-05 PKL  - REQ 10340 - REPLACED FIVE SEPARATE     CWL009  
000440*                          ENTRY POINTS (ONE PER CALLER) WITH THE
000450*                          SINGLE WK-C-CWLMISC-OPCODE DISPATCH
000460*                          BELOW - SEE CWL008 IN CWLMISC.
000470*----------------------------------------------------------------*
000480* CWL008 2022-06-21 PKL  - REQ 10120 - WISH_CHECKED CAN NOW LEAVE CWL008  
000490*                          A WISH "WAITING" ON THE LEVEL GATE
000500*                          INSTEAD OF FORCING IT STRAIGHT TO
000510*                          APPROVED OR REJECTED.
000520*----------------------------------------------------------------*
000530* CWL007 2021-11-03 PKL  - REQ 9901 - WIDENED THE TITLE/DESC      CWL007  
000540*                          HOLD AREAS TO MATCH THE WIDER FIELDS
000550*                          IN CWLTSK/CWLWSH.
000560*----------------------------------------------------------------*
000570* CWL005 2011-07-01 TLH  - Y2K FOLLOW-UP - WK-N-CHILD-COINS       CWL005  
000580*                          WIDENED FROM 9(5) TO 9(7), SEE CWL002
000590*                          IN CWLCOM.
000600*----------------------------------------------------------------*
000610* CWL004 2002-05-14 DCK  - ADDED THE 40/60/80-COIN LEVEL BUMP     CWL004  
000620*                          TABLE WHEN THE COIN-LEVEL SCHEME WENT
000630*                          LIVE (C500 BELOW).
000640*----------------------------------------------------------------*
000650* CWL002 1996-02-20 DCK  - WAITING WISHES WERE PILING UP UNLESS   CWL002  
000660*                          SOMEONE RE-RAN WISH_CHECKED BY HAND -
000670*                          ADDED THE AUTO-APPROVE SWEEP (C600)
000680*                          SO A COIN AWARD OR LEVEL BUMP RECHECKS
000690*                          THEM ITSELF.
000700*----------------------------------------------------------------*
000710* CWL001 1994-03-15 DCK  - INITIAL VERSION.                       CWL001  
000720*================================================================
000730 EJECT
000740**********************
000750 ENVIRONMENT DIVISION.
000760**********************
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.  IBM-AS400.
000790 OBJECT-COMPUTER.  IBM-AS400.
000800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000810                   UPSI-0 IS UPSI-SWITCH-0
000820                     ON  STATUS IS U0-ON
000830                     OFF STATUS IS U0-OFF.
000840*
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT TASKFILE ASSIGN TO TASKFILE
000880            ORGANIZATION    IS LINE SEQUENTIAL
000890            FILE STATUS     IS WK-C-FILE-STATUS.
000900*
000910     SELECT WISHFILE ASSIGN TO WISHFILE
000920            ORGANIZATION    IS LINE SEQUENTIAL
000930            FILE STATUS     IS WK-C-FILE-STATUS.
000940*
000950 EJECT
000960***************
000970 DATA DIVISION.
000980***************
000990 FILE SECTION.
001000**************
001010 FD  TASKFILE
001020     LABEL RECORDS ARE OMITTED.
001030 01  TASKFILE-RECORD.
001040     05  TASKFILE-TEXT              PIC X(242).
001050     05  FILLER                     PIC X(08).
001060*
001070 FD  WISHFILE
001080     LABEL RECORDS ARE OMITTED.
001090 01  WISHFILE-RECORD.
001100     05  WISHFILE-TEXT              PIC X(242).
001110     05  FILLER                     PIC X(08).
001120*
001130*************************
001140 WORKING-STORAGE SECTION.
001150*************************
001160 01  FILLER                         PIC X(24) VALUE
001170     "** PROGRAM CWLCHD **".
001180*
001190* ------------------ PROGRAM WORKING STORAGE --------------------*
001200*        THE CHILD RECORD AND THE CALENDAR TABLE - SEEDED ONCE BY
001210*        THE "INIT" OPCODE AND NEVER PASSED BACK TO A CALLER.
001220 01  WK-C-COMMON.
001230     COPY CWLCOM.
001240*
001250*        THE TASK AND WISH TABLES - OWNED HERE ONLY, SEE CWL011
001260*        ABOVE.
001270     COPY CWLTSK.
001280     COPY CWLWSH.
001290*
001300 01  WK-C-CHD-LOOKUP-AREA.
001310     05  WK-N-CHD-LOOKUP-TASK-ID       PIC S9(09) COMP.
001320     05  WK-C-CHD-LOOKUP-WISH-ID       PIC X(20).
001330     05  WK-C-CHD-FOUND-SW             PIC X(01) VALUE "N".
001340         88  WK-C-CHD-FOUND                  VALUE "Y".
001350     05  FILLER                        PIC X(09).
001360*
001370 01  WK-C-CHD-AWARD-AREA.
001380     05  WK-N-CHD-AWARDED-COIN         PIC S9(09) COMP VALUE 0.
001390     05  FILLER                        PIC X(08).
001400*
001410*        SCAN AREA FOR ADD_BUDGET_COIN'S OWN TOKEN VALIDATION -
001420*        CWLOPS PASSES THE TOKEN ACROSS UNPARSED, SEE B800 BELOW.
001430 01  WK-C-CHD-SCAN-AREA.
001440     05  WK-C-CHD-SCAN-TOKEN            PIC X(121) VALUE SPACES.
001450     05  WK-C-CHD-SCAN-CHARS REDEFINES
001460             WK-C-CHD-SCAN-TOKEN.
001470         10  WK-C-CHD-SCAN-CH           PIC X(01)
001480                                         OCCURS 121 TIMES
001490                                         INDEXED BY IDX-CHD-SCAN.
001500     05  WK-C-CHD-SCAN-DIGITS REDEFINES
001510             WK-C-CHD-SCAN-TOKEN.
001520         10  WK-N-CHD-SCAN-DIGIT        PIC 9(01)
001530                                         OCCURS 121 TIMES
001540                                         INDEXED BY IDX-CHD-DIG.
001550     05  WK-C-CHD-SCAN-NUMERIC-SW       PIC X(01) VALUE "N".
001560         88  WK-C-CHD-SCAN-IS-NUMERIC         VALUE "Y".
001570     05  WK-C-CHD-SCAN-SIGN             PIC X(01) VALUE SPACE.
001580     05  WK-N-CHD-SCAN-LEN              PIC 9(03) COMP VALUE 0.
001590     05  WK-N-CHD-SCAN-VALUE            PIC S9(09) COMP VALUE 0.
001600     05  FILLER                         PIC X(06).
001610*
001620*        TRIM AREA FOR THE FULL-FILE REWRITE - TITLE/NAME/DESC ARE
001630*        FIXED-WIDTH, SPACE-PADDED FIELDS IN THE TABLES; THIS
001640*        FINDS THE LAST NON-BLANK BYTE SO THE REWRITTEN LINE DOES
001650*        NOT CARRY A FIELD'S WHOLE PADDING BACK OUT TO Tasks.txt
001660*        OR Wishes.txt.
001670 01  WK-C-CHD-TRIM-AREA.
001680     05  WK-C-CHD-TRIM-TOKEN            PIC X(120) VALUE SPACES.
001690     05  WK-C-CHD-TRIM-CHARS REDEFINES
001700             WK-C-CHD-TRIM-TOKEN.
001710         10  WK-C-CHD-TRIM-CH           PIC X(01)
001720                                         OCCURS 120 TIMES
001730                                         INDEXED BY IDX-CHD-TRIM.
001740     05  WK-N-CHD-TRIM-LEN              PIC 9(03) COMP VALUE 0.
001750     05  FILLER                         PIC X(06).
001760*
001770 01  WK-C-CHD-HOLD-AREA.
001780     05  WK-C-CHD-TITLE-HOLD            PIC X(40)  VALUE SPACES.
001790     05  WK-N-CHD-TITLE-LEN             PIC 9(03) COMP VALUE 0.
001800     05  WK-C-CHD-DESC-HOLD             PIC X(120) VALUE SPACES.
001810     05  WK-N-CHD-DESC-LEN              PIC 9(03) COMP VALUE 0.
001820     05  FILLER                         PIC X(06).
001830*
001840 01  WK-C-CHD-EDIT-AREA.
001850     05  WK-C-CHD-TASK-ID-ED            PIC ZZZZZZZZ9.
001860     05  WK-C-CHD-COIN-ED               PIC ZZZZ9.
001870     05  FILLER                         PIC X(06).
001880*
001890 01  WK-C-CHD-OUT-LINE                  PIC X(242) VALUE SPACES.
001900*
001910 77  WK-N-CHD-TASKS-WRITTEN             PIC 9(07) COMP VALUE 0.
001920 77  WK-N-CHD-WISHES-WRITTEN            PIC 9(07) COMP VALUE 0.
001930*
001940 EJECT
001950********************************************
001960 LINKAGE SECTION.
001970********************************************
001980 01  WK-C-CWLMISC.
001990     COPY CWLMISC.
002000*
002010*        GENERIC SECOND PARAMETER - ONLY THE INIT/ADDTASK/ADDWISH
002020*        BRANCHES BELOW EVER LOOK AT ONE OF THESE VIEWS, BECAUSE
002030*        ONLY CWLMAIN/CWLADT/CWLAWS EVER PASS A SECOND ARGUMENT
002040*        ON THE CALL. NONE OF THE OTHER CALLERS (CWLTDN, CWLTCK,
002050*        CWLWCK, CWLOPS ITSELF FOR ADDCOIN) DECLARE ONE, SO THIS
002060*        AREA IS UNDEFINED WHEN THEIR OPCODES RUN - AND THIS
002070*        PROGRAM NEVER TOUCHES IT FOR THOSE OPCODES.
002080 01  WK-C-CHD-AUX-AREA.
002090     05  WK-C-CHD-AUX-BYTES            PIC X(300).
002100     05  WK-C-CHD-AUX-COMMON-VIEW REDEFINES
002110             WK-C-CHD-AUX-BYTES.
002120         10  FILLER                     PIC X(02).
002130         10  WK-N-CHD-AUX-CHILD-ID      PIC 9(04) COMP.
002140         10  WK-C-CHD-AUX-CHILD-NAME    PIC X(20).
002150         10  WK-N-CHD-AUX-CHILD-COINS   PIC S9(07) COMP.
002160         10  WK-N-CHD-AUX-CHILD-LEVEL   PIC 9(01) COMP.
002170         10  FILLER                     PIC X(08).
002180         10  WK-N-CHD-AUX-TEACHER-ID    PIC 9(04) COMP.
002190         10  WK-N-CHD-AUX-PARENT-ID     PIC 9(04) COMP.
002200         10  FILLER                     PIC X(04).
002210     05  WK-C-CHD-AUX-TASK-VIEW REDEFINES
002220             WK-C-CHD-AUX-BYTES.
002230         10  WK-C-CHD-AUX-TASK-ASSIGNER PIC X(01).
002240         10  WK-N-CHD-AUX-TASK-ID       PIC 9(09) COMP.
002250         10  WK-C-CHD-AUX-TASK-TITLE    PIC X(40).
002260         10  WK-C-CHD-AUX-TASK-DESC     PIC X(120).
002270         10  WK-C-CHD-AUX-TASK-START-DATE PIC X(10).
002280         10  WK-C-CHD-AUX-TASK-START-TIME PIC X(05).
002290         10  WK-C-CHD-AUX-TASK-END-DATE PIC X(10).
002300         10  WK-C-CHD-AUX-TASK-END-TIME PIC X(05).
002310         10  WK-N-CHD-AUX-TASK-COIN     PIC 9(05) COMP.
002320         10  FILLER                     PIC X(10).
002330     05  WK-C-CHD-AUX-WISH-VIEW REDEFINES
002340             WK-C-CHD-AUX-BYTES.
002350         10  WK-C-CHD-AUX-WISH-ID       PIC X(20).
002360         10  WK-C-CHD-AUX-WISH-NAME     PIC X(40).
002370         10  WK-C-CHD-AUX-WISH-DESC     PIC X(120).
002380         10  WK-C-CHD-AUX-WISH-START-DATE PIC X(10).
002390         10  WK-C-CHD-AUX-WISH-START-TIME PIC X(05).
002400         10  WK-C-CHD-AUX-WISH-END-DATE PIC X(10).
002410         10  WK-C-CHD-AUX-WISH-END-TIME PIC X(05).
002420         10  FILLER                     PIC X(10).
002430*
002440 EJECT
002450*****************************************************
002460 PROCEDURE DIVISION USING WK-C-CWLMISC WK-C-CHD-AUX-AREA.
002470*****************************************************
002480 MAIN-MODULE.
002490     EVALUATE WK-C-CWLMISC-OPCODE
002500         WHEN "INIT"
002510             PERFORM B000-INIT-CHILD
002520                THRU B099-INIT-CHILD-EX
002530         WHEN "ADDTASK"
002540             PERFORM B100-ADD-TASK
002550                THRU B199-ADD-TASK-EX
002560         WHEN "DONETASK"
002570             PERFORM B200-DONE-TASK
002580                THRU B299-DONE-TASK-EX
002590         WHEN "RATETASK"
002600             PERFORM B300-RATE-TASK
002610                THRU B399-RATE-TASK-EX
002620         WHEN "ADDWISH"
002630             PERFORM B600-ADD-WISH
002640                THRU B699-ADD-WISH-EX
002650         WHEN "CHECKWISH"
002660             PERFORM B700-CHECK-WISH
002670                THRU B799-CHECK-WISH-EX
002680         WHEN "ADDCOIN"
002690             PERFORM B800-ADD-BUDGET-COIN
002700                THRU B899-ADD-BUDGET-COIN-EX
002710         WHEN OTHER
002720             CONTINUE
002730     END-EVALUATE.
002740     EXIT PROGRAM.
002750*
002760*---------------------------------------------------------------*
002770 B000-INIT-CHILD.
002780*---------------------------------------------------------------*
002790*        CWLMAIN CALLS THIS EXACTLY ONCE, AT THE START OF THE
002800*        RUN - SEE CWL010 IN CWLMAIN.
002810     MOVE     WK-N-CHD-AUX-CHILD-ID       TO WK-N-CHILD-ID.
002820     MOVE     WK-C-CHD-AUX-CHILD-NAME     TO WK-C-CHILD-NAME.
002830     MOVE     WK-N-CHD-AUX-CHILD-COINS    TO WK-N-CHILD-COINS.
002840     MOVE     WK-N-CHD-AUX-CHILD-LEVEL    TO WK-N-CHILD-LEVEL.
002850     MOVE     WK-N-CHD-AUX-TEACHER-ID     TO WK-N-TEACHER-ID.
002860     MOVE     WK-N-CHD-AUX-PARENT-ID      TO WK-N-PARENT-ID.
002870     MOVE     0                           TO WK-N-CWLTSK-COUNT.
002880     MOVE     0                           TO WK-N-CWLWSH-COUNT.
002890*
002900 B099-INIT-CHILD-EX.
002910     EXIT.
002920*---------------------------------------------------------------*
002930 B100-ADD-TASK.
002940*---------------------------------------------------------------*
002950     IF       WK-N-CWLTSK-COUNT NOT < 500
002960              GO TO B199-ADD-TASK-EX.
002970     ADD      1 TO WK-N-CWLTSK-COUNT.
002980     SET      IDX-CWLTSK TO WK-N-CWLTSK-COUNT.
002990     MOVE     WK-C-CHD-AUX-TASK-ASSIGNER  TO
003000              WK-C-CWLTSK-ASSIGNER(IDX-CWLTSK).
003010     MOVE     WK-N-CHD-AUX-TASK-ID        TO
003020              WK-N-CWLTSK-TASK-ID(IDX-CWLTSK).
003030     MOVE     WK-C-CHD-AUX-TASK-TITLE     TO
003040              WK-C-CWLTSK-TITLE(IDX-CWLTSK).
003050     MOVE     WK-C-CHD-AUX-TASK-DESC      TO
003060              WK-C-CWLTSK-DESC(IDX-CWLTSK).
003070     MOVE     WK-C-CHD-AUX-TASK-START-DATE TO
003080              WK-C-CWLTSK-START-DATE(IDX-CWLTSK).
003090     MOVE     WK-C-CHD-AUX-TASK-START-TIME TO
003100              WK-C-CWLTSK-START-TIME(IDX-CWLTSK).
003110     MOVE     WK-C-CHD-AUX-TASK-END-DATE  TO
003120              WK-C-CWLTSK-END-DATE(IDX-CWLTSK).
003130     MOVE     WK-C-CHD-AUX-TASK-END-TIME  TO
003140              WK-C-CWLTSK-END-TIME(IDX-CWLTSK).
003150     MOVE     WK-N-CHD-AUX-TASK-COIN      TO
003160              WK-N-CWLTSK-COIN(IDX-CWLTSK).
003170     PERFORM  C100-REWRITE-TASKS-FILE
003180        THRU  C199-REWRITE-TASKS-FILE-EX.
003190*
003200 B199-ADD-TASK-EX.
003210     EXIT.
003220*---------------------------------------------------------------*
003230 B200-DONE-TASK.
003240*---------------------------------------------------------------*
003250     MOVE     WK-N-CWLMISC-ARG-NUM1       TO
003260              WK-N-CHD-LOOKUP-TASK-ID.
003270     PERFORM  C300-FIND-TASK-BY-ID
003280        THRU  C399-FIND-TASK-BY-ID-EX.
003290     IF       NOT WK-C-CHD-FOUND
003300              GO TO B299-DONE-TASK-EX.
003310     MOVE     "Y"                         TO
003320              WK-C-CWLTSK-IS-COMPLETED(IDX-CWLTSK).
003330     PERFORM  C100-REWRITE-TASKS-FILE
003340        THRU  C199-REWRITE-TASKS-FILE-EX.
003350*
003360 B299-DONE-TASK-EX.
003370     EXIT.
003380*---------------------------------------------------------------*
003390 B300-RATE-TASK.
003400*---------------------------------------------------------------*
003410     MOVE     WK-N-CWLMISC-ARG-NUM1       TO
003420              WK-N-CHD-LOOKUP-TASK-ID.
003430     PERFORM  C300-FIND-TASK-BY-ID
003440        THRU  C399-FIND-TASK-BY-ID-EX.
003450     IF       NOT WK-C-CHD-FOUND
003460              GO TO B399-RATE-TASK-EX.
003470     IF       NOT WK-C-CWLTSK-COMPLETE-YES(IDX-CWLTSK)
003480              GO TO B399-RATE-TASK-EX.
003490*
003500*        TEACHER AND PARENT AWARDS BEHAVE IDENTICALLY TODAY - KEPT
003510*        AS TWO SEPARATE PARAGRAPHS SINCE THE TWO ADULT ROLES ARE
003520*        DISTINCT RECORDS (WK-N-TEACHER-ID / WK-N-PARENT-ID) AND
003530*        HAVE DIVERGED BEFORE.
003540     IF       WK-C-CWLTSK-ASSIGNER(IDX-CWLTSK) = "T"
003550              PERFORM B400-TEACHER-AWARD-BRANCH
003560                 THRU B499-TEACHER-AWARD-BRANCH-EX
003570     ELSE
003580              PERFORM B500-PARENT-AWARD-BRANCH
003590                 THRU B599-PARENT-AWARD-BRANCH-EX.
003600*
003610 B399-RATE-TASK-EX.
003620     EXIT.
003630*---------------------------------------------------------------*
003640 B400-TEACHER-AWARD-BRANCH.
003650*---------------------------------------------------------------*
003660     PERFORM  C800-APPLY-TASK-AWARD
003670        THRU  C899-APPLY-TASK-AWARD-EX.
003680*
003690 B499-TEACHER-AWARD-BRANCH-EX.
003700     EXIT.
003710*---------------------------------------------------------------*
003720 B500-PARENT-AWARD-BRANCH.
003730*---------------------------------------------------------------*
003740     PERFORM  C800-APPLY-TASK-AWARD
003750        THRU  C899-APPLY-TASK-AWARD-EX.
003760*
003770 B599-PARENT-AWARD-BRANCH-EX.
003780     EXIT.
003790*---------------------------------------------------------------*
003800 B600-ADD-WISH.
003810*---------------------------------------------------------------*
003820     IF       WK-N-CWLWSH-COUNT NOT < 500
003830              GO TO B699-ADD-WISH-EX.
003840     ADD      1 TO WK-N-CWLWSH-COUNT.
003850     SET      IDX-CWLWSH TO WK-N-CWLWSH-COUNT.
003860     MOVE     WK-C-CHD-AUX-WISH-ID        TO
003870              WK-C-CWLWSH-WISH-ID(IDX-CWLWSH).
003880     MOVE     WK-C-CHD-AUX-WISH-NAME      TO
003890              WK-C-CWLWSH-NAME(IDX-CWLWSH).
003900     MOVE     WK-C-CHD-AUX-WISH-DESC      TO
003910              WK-C-CWLWSH-DESC(IDX-CWLWSH).
003920     MOVE     WK-C-CHD-AUX-WISH-START-DATE TO
003930              WK-C-CWLWSH-START-DATE(IDX-CWLWSH).
003940     MOVE     WK-C-CHD-AUX-WISH-START-TIME TO
003950              WK-C-CWLWSH-START-TIME(IDX-CWLWSH).
003960     MOVE     WK-C-CHD-AUX-WISH-END-DATE  TO
003970              WK-C-CWLWSH-END-DATE(IDX-CWLWSH).
003980     MOVE     WK-C-CHD-AUX-WISH-END-TIME  TO
003990              WK-C-CWLWSH-END-TIME(IDX-CWLWSH).
004000*
004010*        THE WISH MIRROR RECORD CWLAWS SENDS OVER HAS NO LEVEL
004020*        FIELD OF ITS OWN (SEE CWLWSH) - IT IS STAMPED WITH THE
004030*        CHILD'S CURRENT LEVEL RIGHT HERE, AT ATTACHMENT TIME.
004040     MOVE     WK-N-CHILD-LEVEL            TO
004050              WK-N-CWLWSH-LEVEL(IDX-CWLWSH).
004060     PERFORM  C200-REWRITE-WISHES-FILE
004070        THRU  C299-REWRITE-WISHES-FILE-EX.
004080*
004090 B699-ADD-WISH-EX.
004100     EXIT.
004110*---------------------------------------------------------------*
004120 B700-CHECK-WISH.
004130*---------------------------------------------------------------*
004140     MOVE     SPACES                      TO
004150              WK-C-CHD-LOOKUP-WISH-ID.
004160     MOVE     WK-C-CWLMISC-ARG-TEXT1(1:20) TO
004170              WK-C-CHD-LOOKUP-WISH-ID.
004180     PERFORM  C400-FIND-WISH-BY-ID
004190        THRU  C499-FIND-WISH-BY-ID-EX.
004200     IF       NOT WK-C-CHD-FOUND
004210              GO TO B799-CHECK-WISH-EX.
004220*
004230*        RULE 6 - IF A LEVEL WAS SUPPLIED (ARG-NUM2 = 1) AND IT
004240*        SANITIZED TO SOMETHING > 0, STORE IT ON THE WISH BEFORE
004250*        THE DECISION BELOW - THE GATE BELOW THEN USES THE SAME
004260*        SANITIZED VALUE.
004270     IF       WK-N-CWLMISC-ARG-NUM2 = 1 AND
004280              WK-N-CWLMISC-ARG-NUM1 > 0
004290              MOVE WK-N-CWLMISC-ARG-NUM1 TO
004300                   WK-N-CWLWSH-LEVEL(IDX-CWLWSH)
004310     END-IF.
004320*
004330*        RULE 7 - "APPROVED" BECOMES "WAITING" INSTEAD IF A LEVEL
004340*        WAS SUPPLIED AND THE CHILD HAS NOT REACHED IT YET;
004350*        "REJECTED" (OR ANYTHING ELSE THAT GOT THIS FAR) IS
004360*        STORED AS THE LITERAL STATUS VALUE.
004370     IF       WK-C-CWLMISC-ARG-TEXT2(1:8) = "APPROVED"
004380              IF WK-N-CWLMISC-ARG-NUM2 = 1 AND
004390                 WK-N-CWLMISC-ARG-NUM1 > 0 AND
004400                 WK-N-CHILD-LEVEL < WK-N-CWLMISC-ARG-NUM1
004410                      MOVE "WAITING"  TO
004420                           WK-C-CWLWSH-APPROVAL(IDX-CWLWSH)
004430              ELSE
004440                      MOVE "APPROVED" TO
004450                           WK-C-CWLWSH-APPROVAL(IDX-CWLWSH)
004460              END-IF
004470     ELSE
004480              MOVE WK-C-CWLMISC-ARG-TEXT2(1:10) TO
004490                   WK-C-CWLWSH-APPROVAL(IDX-CWLWSH)
004500     END-IF.
004510*
004520 B799-CHECK-WISH-EX.
004530     EXIT.
004540*---------------------------------------------------------------*
004550 B800-ADD-BUDGET-COIN.
004560*---------------------------------------------------------------*
004570*        ADDCOIN ARRIVES FROM CWLOPS WITH THE RAW TOKEN COUNT AND
004580*        THE COIN TOKEN STILL UNPARSED - THAT VALIDATION BELONGS
004590*        HERE, NOT IN CWLOPS, SINCE ONLY THIS PROGRAM KNOWS WHAT
004600*        IT NEEDS THE NUMBER FOR.
004610     IF       WK-N-CWLMISC-ARG-NUM1 NOT = 2
004620              GO TO B899-ADD-BUDGET-COIN-EX.
004630     MOVE     WK-C-CWLMISC-ARG-TEXT1      TO WK-C-CHD-SCAN-TOKEN.
004640     PERFORM  C700-VALIDATE-INTEGER-TOKEN
004650        THRU  C799-VALIDATE-INTEGER-TOKEN-EX.
004660     IF       NOT WK-C-CHD-SCAN-IS-NUMERIC
004670              GO TO B899-ADD-BUDGET-COIN-EX.
004680*
004690*        NO FLOOR ON THE COIN VALUE HERE - A NEGATIVE AMOUNT
004700*        PASSES STRAIGHT THROUGH TO THE CHILD'S BALANCE, MATCHING
004710*        THE SOURCE SYSTEM'S OWN BEHAVIOUR.
004720     ADD      WK-N-CHD-SCAN-VALUE         TO WK-N-CHILD-COINS.
004730     PERFORM  C500-DERIVE-CHILD-LEVEL
004740        THRU  C599-DERIVE-CHILD-LEVEL-EX.
004750     PERFORM  C600-AUTO-APPROVE-WAITING-WISHES
004760        THRU  C699-AUTO-APPROVE-WAITING-WISHES-EX.
004770*
004780 B899-ADD-BUDGET-COIN-EX.
004790     EXIT.
004800*---------------------------------------------------------------*
004810 C100-REWRITE-TASKS-FILE.
004820*---------------------------------------------------------------*
004830*        CWLMAIN MAY STILL HOLD TASKFILE OPEN FOR INPUT WHILE IT
004840*        IS FEEDING US THE VERY LINES THAT GET US HERE DURING THE
004850*        STARTUP LOAD - THE SOURCE SYSTEM REWRITES THE WHOLE FILE
004860*        UNCONDITIONALLY ON EVERY ADD/COMPLETE, SO THIS DOES TOO;
004870*        IT IS LEFT AS-IS RATHER THAN REDESIGNED AROUND.
004880     OPEN     OUTPUT TASKFILE.
004890     IF       NOT WK-C-SUCCESSFUL
004900              DISPLAY "CWLCHD - OPEN FILE ERROR - TASKFILE"
004910              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004920              GO TO C199-REWRITE-TASKS-FILE-EX.
004930*
004940     IF       WK-N-CWLTSK-COUNT = 0
004950              GO TO C180-CLOSE-TASKS-FILE.
004960     SET      IDX-CWLTSK TO 1.
004970 C110-WRITE-ONE-TASK-LINE.
004980     PERFORM  C150-BUILD-TASK-LINE
004990        THRU  C159-BUILD-TASK-LINE-EX.
005000     WRITE    TASKFILE-RECORD FROM WK-C-CHD-OUT-LINE.
005010     ADD      1 TO WK-N-CHD-TASKS-WRITTEN.
005020     IF       IDX-CWLTSK NOT < WK-N-CWLTSK-COUNT
005030              GO TO C180-CLOSE-TASKS-FILE.
005040     SET      IDX-CWLTSK UP BY 1.
005050     GO TO    C110-WRITE-ONE-TASK-LINE.
005060*
005070 C180-CLOSE-TASKS-FILE.
005080     CLOSE    TASKFILE.
005090*
005100 C199-REWRITE-TASKS-FILE-EX.
005110     EXIT.
005120*---------------------------------------------------------------*
005130 C150-BUILD-TASK-LINE.
005140*---------------------------------------------------------------*
005150     MOVE     WK-C-CWLTSK-TITLE(IDX-CWLTSK) TO WK-C-CHD-TRIM-TOKEN.
005160     PERFORM  C900-COMPUTE-TRIM-LENGTH
005170        THRU  C999-COMPUTE-TRIM-LENGTH-EX.
005180     MOVE     WK-N-CHD-TRIM-LEN            TO WK-N-CHD-TITLE-LEN.
005190     MOVE     WK-C-CHD-TRIM-TOKEN(1:WK-N-CHD-TITLE-LEN) TO
005200              WK-C-CHD-TITLE-HOLD(1:WK-N-CHD-TITLE-LEN).
005210*
005220     MOVE     WK-C-CWLTSK-DESC(IDX-CWLTSK) TO WK-C-CHD-TRIM-TOKEN.
005230     PERFORM  C900-COMPUTE-TRIM-LENGTH
005240        THRU  C999-COMPUTE-TRIM-LENGTH-EX.
005250     MOVE     WK-N-CHD-TRIM-LEN            TO WK-N-CHD-DESC-LEN.
005260     MOVE     WK-C-CHD-TRIM-TOKEN(1:WK-N-CHD-DESC-LEN) TO
005270              WK-C-CHD-DESC-HOLD(1:WK-N-CHD-DESC-LEN).
005280*
005290     MOVE     WK-N-CWLTSK-TASK-ID(IDX-CWLTSK) TO
005300              WK-C-CHD-TASK-ID-ED.
005310     MOVE     WK-N-CWLTSK-COIN(IDX-CWLTSK)    TO
005320              WK-C-CHD-COIN-ED.
005330*
005340     MOVE     SPACES                      TO WK-C-CHD-OUT-LINE.
005350     STRING   WK-C-CWLTSK-LITERAL(IDX-CWLTSK)     DELIMITED BY SIZE
005360              " "                                 DELIMITED BY SIZE
005370              WK-C-CWLTSK-ASSIGNER(IDX-CWLTSK)     DELIMITED BY SIZE
005380              " "                                  DELIMITED BY SIZE
005390              WK-C-CHD-TASK-ID-ED                  DELIMITED BY SIZE
005400              " " QUOTE                             DELIMITED BY SIZE
005410              WK-C-CHD-TITLE-HOLD(1:WK-N-CHD-TITLE-LEN)
005420                                                    DELIMITED BY SIZE
005430              QUOTE " " QUOTE                        DELIMITED BY SIZE
005440              WK-C-CHD-DESC-HOLD(1:WK-N-CHD-DESC-LEN)
005450                                                    DELIMITED BY SIZE
005460              QUOTE " "                               DELIMITED BY SIZE
005470              WK-C-CWLTSK-START-DATE(IDX-CWLTSK)     DELIMITED BY SIZE
005480              " "                                     DELIMITED BY SIZE
005490              WK-C-CWLTSK-START-TIME(IDX-CWLTSK)      DELIMITED BY SIZE
005500              " "                                      DELIMITED BY SIZE
005510              WK-C-CWLTSK-END-DATE(IDX-CWLTSK)        DELIMITED BY SIZE
005520              " "                                      DELIMITED BY SIZE
005530              WK-C-CWLTSK-END-TIME(IDX-CWLTSK)        DELIMITED BY SIZE
005540              " "                                      DELIMITED BY SIZE
005550              WK-C-CHD-COIN-ED                         DELIMITED BY SIZE
005560         INTO WK-C-CHD-OUT-LINE.
005570*
005580 C159-BUILD-TASK-LINE-EX.
005590     EXIT.
005600*---------------------------------------------------------------*
005610 C200-REWRITE-WISHES-FILE.
005620*---------------------------------------------------------------*
005630     OPEN     OUTPUT WISHFILE.
005640     IF       NOT WK-C-SUCCESSFUL
005650              DISPLAY "CWLCHD - OPEN FILE ERROR - WISHFILE"
005660              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005670              GO TO C299-REWRITE-WISHES-FILE-EX.
005680*
005690     IF       WK-N-CWLWSH-COUNT = 0
005700              GO TO C280-CLOSE-WISHES-FILE.
005710     SET      IDX-CWLWSH TO 1.
005720 C210-WRITE-ONE-WISH-LINE.
005730     PERFORM  C250-BUILD-WISH-LINE
005740        THRU  C259-BUILD-WISH-LINE-EX.
005750     WRITE    WISHFILE-RECORD FROM WK-C-CHD-OUT-LINE.
005760     ADD      1 TO WK-N-CHD-WISHES-WRITTEN.
005770     IF       IDX-CWLWSH NOT < WK-N-CWLWSH-COUNT
005780              GO TO C280-CLOSE-WISHES-FILE.
005790     SET      IDX-CWLWSH UP BY 1.
005800     GO TO    C210-WRITE-ONE-WISH-LINE.
005810*
005820 C280-CLOSE-WISHES-FILE.
005830     CLOSE    WISHFILE.
005840*
005850 C299-REWRITE-WISHES-FILE-EX.
005860     EXIT.
005870*---------------------------------------------------------------*
005880 C250-BUILD-WISH-LINE.
005890*---------------------------------------------------------------*
005900     MOVE     WK-C-CWLWSH-NAME(IDX-CWLWSH) TO WK-C-CHD-TRIM-TOKEN.
005910     PERFORM  C900-COMPUTE-TRIM-LENGTH
005920        THRU  C999-COMPUTE-TRIM-LENGTH-EX.
005930     MOVE     WK-N-CHD-TRIM-LEN            TO WK-N-CHD-TITLE-LEN.
005940     MOVE     WK-C-CHD-TRIM-TOKEN(1:WK-N-CHD-TITLE-LEN) TO
005950              WK-C-CHD-TITLE-HOLD(1:WK-N-CHD-TITLE-LEN).
005960*
005970     MOVE     WK-C-CWLWSH-DESC(IDX-CWLWSH) TO WK-C-CHD-TRIM-TOKEN.
005980     PERFORM  C900-COMPUTE-TRIM-LENGTH
005990        THRU  C999-COMPUTE-TRIM-LENGTH-EX.
006000     MOVE     WK-N-CHD-TRIM-LEN            TO WK-N-CHD-DESC-LEN.
006010     MOVE     WK-C-CHD-TRIM-TOKEN(1:WK-N-CHD-DESC-LEN) TO
006020              WK-C-CHD-DESC-HOLD(1:WK-N-CHD-DESC-LEN).
006030*
006040     MOVE     SPACES                      TO WK-C-CHD-OUT-LINE.
006050     STRING   WK-C-CWLWSH-LITERAL(IDX-CWLWSH)    DELIMITED BY SIZE
006060              " "                                DELIMITED BY SIZE
006070              WK-C-CWLWSH-WISH-ID(IDX-CWLWSH)     DELIMITED BY SIZE
006080              " " QUOTE                            DELIMITED BY SIZE
006090              WK-C-CHD-TITLE-HOLD(1:WK-N-CHD-TITLE-LEN)
006100                                                   DELIMITED BY SIZE
006110              QUOTE " " QUOTE                       DELIMITED BY SIZE
006120              WK-C-CHD-DESC-HOLD(1:WK-N-CHD-DESC-LEN)
006130                                                   DELIMITED BY SIZE
006140              QUOTE " "                              DELIMITED BY SIZE
006150              WK-C-CWLWSH-START-DATE(IDX-CWLWSH)    DELIMITED BY SIZE
006160              " "                                    DELIMITED BY SIZE
006170              WK-C-CWLWSH-START-TIME(IDX-CWLWSH)     DELIMITED BY SIZE
006180              " "                                     DELIMITED BY SIZE
006190              WK-C-CWLWSH-END-DATE(IDX-CWLWSH)       DELIMITED BY SIZE
006200              " "                                     DELIMITED BY SIZE
006210              WK-C-CWLWSH-END-TIME(IDX-CWLWSH)       DELIMITED BY SIZE
006220         INTO WK-C-CHD-OUT-LINE.
006230*
006240 C259-BUILD-WISH-LINE-EX.
006250     EXIT.
006260*---------------------------------------------------------------*
006270 C300-FIND-TASK-BY-ID.
006280*---------------------------------------------------------------*
006290*        FIRST MATCH WINS, NOT FOUND IS A SILENT NO-OP AT THE
006300*        CALLER - SAME RULE FOR DONETASK AND RATETASK.
006310     MOVE     "N"                         TO WK-C-CHD-FOUND-SW.
006320     IF       WK-N-CWLTSK-COUNT = 0
006330              GO TO C399-FIND-TASK-BY-ID-EX.
006340     SET      IDX-CWLTSK TO 1.
006350 C310-CHECK-ONE-TASK.
006360     IF       WK-N-CWLTSK-TASK-ID(IDX-CWLTSK) =
006370              WK-N-CHD-LOOKUP-TASK-ID
006380              MOVE "Y" TO WK-C-CHD-FOUND-SW
006390              GO TO C399-FIND-TASK-BY-ID-EX.
006400     IF       IDX-CWLTSK NOT < WK-N-CWLTSK-COUNT
006410              GO TO C399-FIND-TASK-BY-ID-EX.
006420     SET      IDX-CWLTSK UP BY 1.
006430     GO TO    C310-CHECK-ONE-TASK.
006440*
006450 C399-FIND-TASK-BY-ID-EX.
006460     EXIT.
006470*---------------------------------------------------------------*
006480 C400-FIND-WISH-BY-ID.
006490*---------------------------------------------------------------*
006500     MOVE     "N"                         TO WK-C-CHD-FOUND-SW.
006510     IF       WK-N-CWLWSH-COUNT = 0
006520              GO TO C499-FIND-WISH-BY-ID-EX.
006530     SET      IDX-CWLWSH TO 1.
006540 C410-CHECK-ONE-WISH.
006550     IF       WK-C-CWLWSH-WISH-ID(IDX-CWLWSH) =
006560              WK-C-CHD-LOOKUP-WISH-ID
006570              MOVE "Y" TO WK-C-CHD-FOUND-SW
006580              GO TO C499-FIND-WISH-BY-ID-EX.
006590     IF       IDX-CWLWSH NOT < WK-N-CWLWSH-COUNT
006600              GO TO C499-FIND-WISH-BY-ID-EX.
006610     SET      IDX-CWLWSH UP BY 1.
006620     GO TO    C410-CHECK-ONE-WISH.
006630*
006640 C499-FIND-WISH-BY-ID-EX.
006650     EXIT.
006660*---------------------------------------------------------------*
006670 C500-DERIVE-CHILD-LEVEL.
006680*---------------------------------------------------------------*
006690*        CWL004 - THIS LADDER LOOKS LIKE IT SHOULD CATCH 0 AND    CWL004  
006700*        NEGATIVE BALANCES AT THE TOP AND MAP THEM TO LEVEL 1
006710*        LIKE "> 0 AND <= 40" DOES FOR EVERYTHING ELSE, BUT THE
006720*        SOURCE SYSTEM'S ELSE-CLAUSE CATCHES THEM INTO LEVEL 4
006730*        INSTEAD - LEFT EXACTLY AS THE SOURCE SYSTEM DOES IT,
006740*        DO NOT "FIX" THIS.
006750     IF       WK-N-CHILD-COINS > 0 AND WK-N-CHILD-COINS <= 40
006760              MOVE 1 TO WK-N-CHILD-LEVEL
006770     ELSE
006780     IF       WK-N-CHILD-COINS > 40 AND WK-N-CHILD-COINS <= 60
006790              MOVE 2 TO WK-N-CHILD-LEVEL
006800     ELSE
006810     IF       WK-N-CHILD-COINS > 60 AND WK-N-CHILD-COINS <= 80
006820              MOVE 3 TO WK-N-CHILD-LEVEL
006830     ELSE
006840              MOVE 4 TO WK-N-CHILD-LEVEL.
006850*
006860 C599-DERIVE-CHILD-LEVEL-EX.
006870     EXIT.
006880*---------------------------------------------------------------*
006890 C600-AUTO-APPROVE-WAITING-WISHES.
006900*---------------------------------------------------------------*
006910*        CWL002 - RUN AFTER EVERY COIN CHANGE (AN AWARD OR AN     CWL002  
006920*        ADD_BUDGET_COIN), NOT JUST ON A LEVEL BUMP - A WISH CAN
006930*        ALSO BE LEFT WAITING WITH THE CHILD ALREADY AT OR ABOVE
006940*        ITS LEVEL IF THE LEVEL CAME DOWN AFTER WISH_CHECKED SET
006950*        IT, SO THE WHOLE TABLE IS SWEPT EVERY TIME.
006960     IF       WK-N-CWLWSH-COUNT = 0
006970              GO TO C699-AUTO-APPROVE-WAITING-WISHES-EX.
006980     SET      IDX-CWLWSH TO 1.
006990 C610-CHECK-ONE-WISH.
007000     IF       WK-C-CWLWSH-IS-WAITING(IDX-CWLWSH) AND
007010              WK-N-CHILD-LEVEL NOT < WK-N-CWLWSH-LEVEL(IDX-CWLWSH)
007020              MOVE "APPROVED" TO WK-C-CWLWSH-APPROVAL(IDX-CWLWSH).
007030     IF       IDX-CWLWSH NOT < WK-N-CWLWSH-COUNT
007040              GO TO C699-AUTO-APPROVE-WAITING-WISHES-EX.
007050     SET      IDX-CWLWSH UP BY 1.
007060     GO TO    C610-CHECK-ONE-WISH.
007070*
007080 C699-AUTO-APPROVE-WAITING-WISHES-EX.
007090     EXIT.
007100*---------------------------------------------------------------*
007110 C700-VALIDATE-INTEGER-TOKEN.
007120*---------------------------------------------------------------*
007130*        SAME TRIM-OPTIONAL-SIGN-THEN-DIGITS SCAN AS CWLADT'S
007140*        A300 - ADD_BUDGET_COIN IS THE ONLY OPCODE HERE THAT
007150*        TAKES AN UNPARSED TOKEN, SO THE SCAN LIVES HERE RATHER
007160*        THAN BEING DUPLICATED ACROSS EVERY OTHER BRANCH.
007170     MOVE     "N"                         TO
007180              WK-C-CHD-SCAN-NUMERIC-SW.
007190     MOVE     0                           TO WK-N-CHD-SCAN-LEN.
007200     MOVE     SPACE                       TO WK-C-CHD-SCAN-SIGN.
007210     MOVE     0                           TO WK-N-CHD-SCAN-VALUE.
007220*
007230     SET      IDX-CHD-SCAN TO 121.
007240 C710-FIND-LAST-NONBLANK.
007250     IF       IDX-CHD-SCAN = 0
007260              GO TO C799-VALIDATE-INTEGER-TOKEN-EX.
007270     IF       WK-C-CHD-SCAN-CH(IDX-CHD-SCAN) = SPACE
007280              SET IDX-CHD-SCAN DOWN BY 1
007290              GO TO C710-FIND-LAST-NONBLANK.
007300     MOVE     IDX-CHD-SCAN                TO WK-N-CHD-SCAN-LEN.
007310*
007320     SET      IDX-CHD-SCAN TO 1.
007330     IF       WK-C-CHD-SCAN-CH(1) = "-"
007340              MOVE "-" TO WK-C-CHD-SCAN-SIGN
007350              SET IDX-CHD-SCAN TO 2.
007360*
007370     IF       IDX-CHD-SCAN > WK-N-CHD-SCAN-LEN
007380              GO TO C799-VALIDATE-INTEGER-TOKEN-EX.
007390*
007400 C720-CHECK-ONE-DIGIT.
007410     IF       IDX-CHD-SCAN > WK-N-CHD-SCAN-LEN
007420              GO TO C730-ALL-DIGITS-OK.
007430     IF       WK-C-CHD-SCAN-CH(IDX-CHD-SCAN) NOT NUMERIC
007440              GO TO C799-VALIDATE-INTEGER-TOKEN-EX.
007450     SET      IDX-CHD-DIG TO IDX-CHD-SCAN.
007460     COMPUTE  WK-N-CHD-SCAN-VALUE =
007470              WK-N-CHD-SCAN-VALUE * 10 +
007480              WK-N-CHD-SCAN-DIGIT(IDX-CHD-DIG).
007490     SET      IDX-CHD-SCAN UP BY 1.
007500     GO TO    C720-CHECK-ONE-DIGIT.
007510*
007520 C730-ALL-DIGITS-OK.
007530     IF       WK-C-CHD-SCAN-SIGN = "-"
007540              COMPUTE WK-N-CHD-SCAN-VALUE = 0 - WK-N-CHD-SCAN-VALUE.
007550     MOVE     "Y"                         TO
007560              WK-C-CHD-SCAN-NUMERIC-SW.
007570*
007580 C799-VALIDATE-INTEGER-TOKEN-EX.
007590     EXIT.
007600*---------------------------------------------------------------*
007610 C800-APPLY-TASK-AWARD.
007620*---------------------------------------------------------------*
007630*        AWARDED-COIN = COIN * RATING / 5, USING PLAIN COBOL
007640*        INTEGER DIVISION (TRUNCATING) - NO FUNCTION, NO ROUNDING.
007650     MOVE     WK-N-CWLMISC-ARG-NUM2       TO
007660              WK-N-CWLTSK-RATING(IDX-CWLTSK).
007670     MOVE     "Approved"                  TO
007680              WK-C-CWLTSK-STATUS(IDX-CWLTSK).
007690     COMPUTE  WK-N-CHD-AWARDED-COIN =
007700              (WK-N-CWLTSK-COIN(IDX-CWLTSK) *
007710               WK-N-CWLMISC-ARG-NUM2) / 5.
007720     ADD      WK-N-CHD-AWARDED-COIN       TO WK-N-CHILD-COINS.
007730     PERFORM  C500-DERIVE-CHILD-LEVEL
007740        THRU  C599-DERIVE-CHILD-LEVEL-EX.
007750     PERFORM  C600-AUTO-APPROVE-WAITING-WISHES
007760        THRU  C699-AUTO-APPROVE-WAITING-WISHES-EX.
007770*
007780 C899-APPLY-TASK-AWARD-EX.
007790     EXIT.
007800*---------------------------------------------------------------*
007810 C900-COMPUTE-TRIM-LENGTH.
007820*---------------------------------------------------------------*
007830     SET      IDX-CHD-TRIM TO 120.
007840 C910-FIND-LAST-NONBLANK.
007850     IF       IDX-CHD-TRIM = 0
007860              MOVE 0 TO WK-N-CHD-TRIM-LEN
007870              GO TO C999-COMPUTE-TRIM-LENGTH-EX.
007880     IF       WK-C-CHD-TRIM-CH(IDX-CHD-TRIM) = SPACE
007890              SET IDX-CHD-TRIM DOWN BY 1
007900              GO TO C910-FIND-LAST-NONBLANK.
007910     MOVE     IDX-CHD-TRIM                TO WK-N-CHD-TRIM-LEN.
007920*
007930 C999-COMPUTE-TRIM-LENGTH-EX.
007940     EXIT.
007950*
007960******************************************************************
007970*************** END OF PROGRAM SOURCE - CWLCHD ******************
007980******************************************************************
