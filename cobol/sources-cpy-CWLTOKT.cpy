000100* CWLTOKT.cpybk
000110* SHARED TOKEN TABLE - THE RESULT OF SPLITTING ONE INPUT LINE
000120* OF Tasks.txt OR Wishes.txt ON BLANKS, HONOURING DOUBLE-QUOTED
000130* FIELDS.  BUILT BY CWLTOK, CONSUMED BY CWLOPS AND BY EVERY
000140* VALIDATOR SUBPROGRAM IT CALLS.
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* TAG    DATE       DEV    DESCRIPTION
000190*------  ---------  -----  -----------------------------------
000200* CWL005 2016-09-30 TLH  - REQ 7743 - WK-C-CWLTOK-LINE-CHARS      CWL005  
000210*                          added as a character-at-a-time view
000220*                          of the input line so the quote scan
000230*                          in CWLTOK did not need UNSTRING.
000240*---------------------------------------------------------------*
000250* CWL001 1994-03-08 DCK  - INITIAL VERSION - 10 TOKENS MAX.       CWL001  
000260*---------------------------------------------------------------*
000270* CWL002 1999-11-02 DCK  - Y2K FOLLOW-UP - RAISED TOKEN COUNT     CWL002  
000280*                          FROM 10 TO 20 TOKENS, THE WISH
000290*                          DESCRIPTION TOKENS WERE RUNNING OUT
000300*                          OF ROOM.
000310*---------------------------------------------------------------*
000320* CWL006 2021-11-03 PKL  - REQ 9901 - ADDED THE FUNCTION SWITCH   CWL006  
000330*                          AND THE CLASSIFY INPUT/OUTPUT FIELDS
000340*                          SO CWLADT AND CWLAWS COULD SHARE ONE
000350*                          DATE/TIME CLASSIFIER INSTEAD OF EACH
000360*                          ROLLING ITS OWN.
000370*****************************************************************
000380 01  WK-C-CWLTOK-AREA.
000390     05  WK-C-CWLTOK-FUNCTION           PIC X(01) VALUE "S".
000400         88  WK-C-CWLTOK-DO-SPLIT             VALUE "S".
000410         88  WK-C-CWLTOK-DO-CLASSIFY          VALUE "C".
000420     05  WK-C-CWLTOK-LINE               PIC X(242).
000430     05  WK-C-CWLTOK-LINE-CHARS REDEFINES
000440             WK-C-CWLTOK-LINE.
000450         10  WK-C-CWLTOK-CHAR           PIC X(01)
000460                                         OCCURS 242 TIMES
000470                                         INDEXED BY IDX-CWLTOK-CH.
000480     05  WK-N-CWLTOK-COUNT              PIC 9(02) COMP VALUE 0.
000490     05  WK-C-CWLTOK-ENTRY
000500                 PIC X(121)
000510                 OCCURS 20 TIMES
000520                 INDEXED BY IDX-CWLTOK.
000530     05  WK-C-CWLTOK-SWITCHES.
000540         10  WK-C-CWLTOK-IN-QUOTE-SW    PIC X(01) VALUE "N".
000550             88  WK-C-CWLTOK-IN-QUOTE         VALUE "Y".
000560         10  FILLER                     PIC X(04).
000570*
000580*        CLASSIFY-MODE INPUT RANGE (INCLUSIVE TOKEN SUBSCRIPTS)
000590*        AND OUTPUT FIELDS - ADD_TASK PASSES 6 .. COUNT-1 (THE
000600*        COIN TOKEN IS EXCLUDED), ADD_WISH PASSES 5 .. COUNT.
000610     05  WK-C-CWLTOK-CLASSIFY-AREA.
000620         10  WK-N-CWLTOK-RANGE-LO        PIC 9(02) COMP.
000630         10  WK-N-CWLTOK-RANGE-HI        PIC 9(02) COMP.
000640         10  WK-C-CWLTOK-OUT-START-DATE  PIC X(10) VALUE SPACES.
000650         10  WK-C-CWLTOK-OUT-START-TIME  PIC X(05) VALUE SPACES.
000660         10  WK-C-CWLTOK-OUT-END-DATE    PIC X(10) VALUE SPACES.
000670         10  WK-C-CWLTOK-OUT-END-TIME    PIC X(05) VALUE SPACES.
000680         10  FILLER                      PIC X(08).
